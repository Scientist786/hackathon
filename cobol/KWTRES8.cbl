000100*********************************************************
000200* PROGRAMME KWTRES8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE RESSOURCES     *
000600* (RESOURCE-CALC) DU MOTEUR DE DECISION DE TOUR KINGDOM *
000700* WARS. PURE CALCUL, SANS ENTREE/SORTIE FICHIER.        *
000800*                                                       *
000900*********************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    KWTRES8.
001200 AUTHOR.        S. NGUYEN.
001300 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001400 DATE-WRITTEN.  19/06/1986.
001500 DATE-COMPILED.
001600 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001700*********************************************************
001800* HISTORIQUE DES MODIFICATIONS                          *
001900*---------------------------------------------------------
002000* 19/06/86 SN  000002 CREATION DE LA CALCULETTE.         *          000002
002100* 30/01/87 SN  000019 PASSAGE DU BAREME EN TABLE CHARGEE  *         000019
002200*                     PAR REDEFINES (GABARIT XKWRATE)     *
002300* 14/07/89 RD  000047 AJOUT DU NOMBRE DE TOURS POUR        *        000047
002400*                     S'OFFRIR L'AMELIORATION              *
002500* 02/12/91 BE  000069 AJOUT DU RETOUR SUR INVESTISSEMENT   *        000069
002600*                     (ROI) DE L'AMELIORATION               *
002700* 25/05/93 BE  000091 CORRECTIF NIVEAU 6 - AMELIORATION    *        000091
002800*                     TOUJOURS IMPOSSIBLE, QUEL QUE SOIT   *
002900*                     LE MONTANT DE RESSOURCES              *
003000* 09/11/95 PF  000113 NETTOYAGE DES ZONES DE TRAVAIL        *       000113
003100* 21/04/97 CO  000129 HARMONISATION DES NOMS DE ZONE AVEC   *       000129
003200*                     ACTION-VALIDATE (KWTVAL8)              *
003300* 15/02/98 CO  000135 PASSAGE AN 2000 - AUCUNE ZONE DATE    *       000135
003400*                     DANS CE SOUS-PROGRAMME, RAS            *
003500* 19/10/99 CO  000136 CONTROLE COMPLEMENTAIRE AN 2000 -      *      000136
003600*                     CONFIRMATION RAS APRES TESTS            *
003700* 08/06/03 JM  000171 CORRECTIF ARRONDI DU BAREME DE          *     000171
003800*                     GENERATION (DEMI SUPERIEUR EXPLICITE)   *
003900* 27/01/08 JM  000206 REVUE DU CALCUL DU NOMBRE DE TOURS      *     000206
004000*                     POUR S'OFFRIR L'AMELIORATION (ARRONDI    *
004100*                     AU SUPERIEUR)                            *
004200* 13/09/13 RD  000244 REVUE QUALITE - AUCUN CHGT FONCTIONL     *    000244
004300*                     SUITE A L'AUDIT DES CALCULETTES           *
004400* 06/04/19 SN  000289 AUCUN CHANGEMENT FONCTIONNEL - MISE     *     000289
004500*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE      *
004600*                     CONTROLE QUALITE DSI                     *
004700*********************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005600-    'VARS START:19/06/8609:00:00SNGUYEN       KWTRES800010000010
005700-    'KWT.TST.PGM                                  SLAT VARS END'.
005800
005900 01  VERSION               PIC X(23) VALUE 'KWTRES8 11 DU 06/04/19'.
006000
006100* BAREME COMMUN GENERATION / COUT AMELIORATION PAR NIVEAU
006200 01  BAR-BAREME-ZONE.
006300     COPY XKWRATE REPLACING 'X' BY 'BAR'.
006400
006500* INDICE DE BOUCLE - DECLARE COMP PAR CONVENTION DSI
006600 01  IND                       PIC S9(4) COMP.
006700
006800* ZONES DE TRAVAIL POUR LES CALCULS
006900 01  W-GEN-ACTUELLE            PIC 9(3).
007000* VUE ALTERNATIVE DE LA GENERATION POUR RECOPIE EN BLOC
007100 01  W-GEN-ACTUELLE-ALT REDEFINES W-GEN-ACTUELLE PIC 9(3).
007200 01  W-GEN-SUIVANTE            PIC 9(3).
007300 01  W-COUT-AMELIO             PIC 9(3).
007400 01  W-ECART                   PIC S9(9) COMP.
007500* VUE ALTERNATIVE DE L'ECART POUR LES CONTROLES DE SIGNE
007600 01  W-ECART-ALT REDEFINES W-ECART PIC S9(9) COMP.
007700 01  W-NUMER                   PIC S9(9) COMP.
007800* VUE ALTERNATIVE DU NUMERATEUR POUR CONTROLE DE SIGNE
007900 01  W-NUMER-ALT REDEFINES W-NUMER PIC S9(9) COMP.
008000
008100* CODES RETOUR
008200 01  CR                        PIC 9(2).
008300 01  RC                        PIC 9(2).
008400
008500 LINKAGE SECTION.
008600* ZONE DE LIAISON UNIQUE - ENTREES ET SORTIES DE RESOURCE-CALC
008700 01  RES-PARMS.
008800* --- ENTREES --------------------------------------------
008900     05  RES-LEVEL             PIC 9(1).
009000     05  RES-RESOURCES         PIC 9(7).
009100     05  RES-SPENT             PIC 9(7).
009200* --- SORTIES ---------------------------------------------
009300*    GENERATION DE RESSOURCES DE CE NIVEAU
009400     05  RES-GENERATION        PIC 9(3).
009500*    RESSOURCES PROJETEES POUR LE TOUR SUIVANT
009600     05  RES-NEXT-TURN         PIC S9(7).
009700*    'O' SI L'AMELIORATION EST ABORDABLE DES A PRESENT
009800     05  RES-CAN-AFFORD        PIC X(1).
009900*    NOMBRE DE TOURS POUR S'OFFRIR L'AMELIORATION
010000*    (-1 = NIVEAU 6, IMPOSSIBLE ; 999 = GENERATION NULLE)
010100     05  RES-TURNS-TO-AFFORD   PIC S9(3).
010200*    RETOUR SUR INVESTISSEMENT DE L'AMELIORATION (4 DECIMALES)
010300     05  RES-ROI               PIC S9(3)V9(4).
010400
010500 PROCEDURE DIVISION USING RES-PARMS.
010600
010700***********************************************************
010800* TRAIT - POINT D'ENTREE UNIQUE                            *
010900***********************************************************
011000 TRAIT.
011100     MOVE 0 TO CR RC
011200     PERFORM LIT-BAREME
011300     PERFORM CALCUL-GENERATION
011400     PERFORM CALCUL-PROJECTION
011500     PERFORM CALCUL-ABORDABLE
011600     PERFORM CALCUL-TOURS-POUR-AMELIO
011700     PERFORM CALCUL-ROI
011800     GOBACK
011900     .
012000
012100***********************************************************
012200* LIT-BAREME - LECTURE DU BAREME AU NIVEAU COURANT ET AU   *
012300* NIVEAU SUIVANT (LORSQU'IL EXISTE)                         *
012400***********************************************************
012500 LIT-BAREME.
012600     IF RES-LEVEL >= 1 AND RES-LEVEL <= 6
012700        MOVE BAR-GENERATION(RES-LEVEL)       TO W-GEN-ACTUELLE
012800        MOVE BAR-COUT-AMELIORATION(RES-LEVEL)
012900                                              TO W-COUT-AMELIO
013000     ELSE
013100        MOVE 0 TO W-GEN-ACTUELLE
013200        MOVE 0 TO W-COUT-AMELIO
013300     END-IF
013400
013500     IF RES-LEVEL >= 1 AND RES-LEVEL <= 5
013600        MOVE BAR-GENERATION(RES-LEVEL + 1)   TO W-GEN-SUIVANTE
013700     ELSE
013800        MOVE 0 TO W-GEN-SUIVANTE
013900     END-IF
014000     .
014100
014200***********************************************************
014300* CALCUL-GENERATION - GENERATION(NIVEAU) SELON LE BAREME   *
014400***********************************************************
014500 CALCUL-GENERATION.
014600     IF RES-LEVEL < 1
014700        MOVE 0 TO RES-GENERATION
014800     ELSE
014900        MOVE W-GEN-ACTUELLE TO RES-GENERATION
015000     END-IF
015100     .
015200
015300***********************************************************
015400* CALCUL-PROJECTION - RESSOURCES DU TOUR SUIVANT =          *
015500* COURANTES - DEPENSEES + GENERATION(NIVEAU)                *
015600***********************************************************
015700 CALCUL-PROJECTION.
015800     COMPUTE RES-NEXT-TURN = RES-RESOURCES - RES-SPENT
015900                              + RES-GENERATION
016000     .
016100
016200***********************************************************
016300* CALCUL-ABORDABLE - L'AMELIORATION EST ABORDABLE SSI       *
016400* RESSOURCES >= COUT(NIVEAU). TOUJOURS NON AU NIVEAU 6       *
016500***********************************************************
016600 CALCUL-ABORDABLE.
016700     IF RES-LEVEL >= 6
016800        MOVE 'N' TO RES-CAN-AFFORD
016900     ELSE
017000        IF RES-RESOURCES >= W-COUT-AMELIO
017100           MOVE 'O' TO RES-CAN-AFFORD
017200        ELSE
017300           MOVE 'N' TO RES-CAN-AFFORD
017400        END-IF
017500     END-IF
017600     .
017700
017800***********************************************************
017900* CALCUL-TOURS-POUR-AMELIO - NOMBRE DE TOURS POUR S'OFFRIR  *
018000* L'AMELIORATION. -1 AU NIVEAU 6, 0 SI DEJA ABORDABLE,      *
018100* SINON ARRONDI AU SUPERIEUR DE L'ECART SUR LA GENERATION,  *
018200* 999 SI LA GENERATION EST NULLE OU NEGATIVE                *
018300***********************************************************
018400 CALCUL-TOURS-POUR-AMELIO.
018500     IF RES-LEVEL >= 6
018600        MOVE -1 TO RES-TURNS-TO-AFFORD
018700     ELSE
018800        IF RES-CAN-AFFORD = 'O'
018900           MOVE 0 TO RES-TURNS-TO-AFFORD
019000        ELSE
019100           IF W-GEN-ACTUELLE <= 0
019200              MOVE 999 TO RES-TURNS-TO-AFFORD
019300           ELSE
019400              COMPUTE W-ECART = W-COUT-AMELIO - RES-RESOURCES
019500              COMPUTE W-NUMER = W-ECART + W-GEN-ACTUELLE - 1
019600              COMPUTE RES-TURNS-TO-AFFORD =
019700                      W-NUMER / W-GEN-ACTUELLE
019800           END-IF
019900        END-IF
020000     END-IF
020100     .
020200
020300***********************************************************
020400* CALCUL-ROI - (GENERATION(NIVEAU+1) - GENERATION(NIVEAU))  *
020500* / COUT(NIVEAU), A 4 DECIMALES AU MOINS. ZERO AU NIVEAU 6  *
020600***********************************************************
020700 CALCUL-ROI.
020800     IF RES-LEVEL >= 6 OR W-COUT-AMELIO = 0
020900        MOVE 0 TO RES-ROI
021000     ELSE
021100        COMPUTE RES-ROI ROUNDED =
021200                (W-GEN-SUIVANTE - W-GEN-ACTUELLE) / W-COUT-AMELIO
021300     END-IF
021400     .
021500* FIN DU SOUS-PROGRAMME KWTRES8
021600 END PROGRAM KWTRES8.
