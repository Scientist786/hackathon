000100*********************************************************
000200* PROGRAMME KWTDRV0                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CHAINE DE DECISION DE TOUR KINGDOM WARS - PROGRAMME   *
000600* PRINCIPAL DU LOT. LIT L'ETAT DE JEU (GAMESTATE), TRIE  *
000700* PAR PARTIE PUIS PAR TOUR, AIGUILLE CHAQUE ARTICLE VERS *
000800* LA NEGOCIATION OU LE COMBAT (KWTDSP0), FILTRE LE LOT   *
000900* DECIDE (KWTFLT8), ECRIT LES ACTIONS RETENUES SUR       *
001000* DIPLOM ET COMBAT, ET IMPRIME LE RAPPORT DE DECISION    *
001100* AVEC RUPTURE DE CONTROLE PAR PARTIE ET CUMUL GENERAL.  *
001200*                                                       *
001300*********************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    KWTDRV0.
001600 AUTHOR.        R. DELAGE.
001700 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001800 DATE-WRITTEN.  10/11/1987.
001900 DATE-COMPILED.
002000 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
002100*********************************************************
002200* HISTORIQUE DES MODIFICATIONS                          *
002300*---------------------------------------------------------
002400* 10/11/87 RD  000008 CREATION DU PROGRAMME PRINCIPAL DU  *         000008
002500*                     LOT DE DECISION DE TOUR.             *
002600* 22/06/88 RD  000018 AJOUT DE LA RUPTURE DE CONTROLE PAR  *        000018
002700*                     PARTIE SUR LE RAPPORT DE DECISION    *
002800* 14/02/90 PF  000031 CORRECTIF PREMIERE PARTIE DU FICHIER *        000031
002900*                     - LA RUPTURE NE DOIT PAS S'IMPRIMER  *
003000*                     AVANT LE PREMIER ARTICLE LU           *
003100* 09/09/91 BE  000048 APPEL DU FILTRE DE REPONSE KWTFLT8   *        000048
003200*                     AVANT ECRITURE DES ACTIONS            *
003300* 03/04/93 SN  000064 NETTOYAGE DES ZONES DE TRAVAIL         *      000064
003400* 17/01/95 SN  000081 HARMONISATION DES NOMS DE ZONE AVEC    *      000081
003500*                     KWTDSP0 ET KWTFLT8                     *
003600* 11/07/96 CO  000103 REVUE QUALITE - AUCUN CHGT FONCTIONL   *      000103
003700* 04/03/98 BE  000118 PASSAGE AN 2000 - ZONE DE DATE DE      *      000118
003800*                     PASSAGE CONVERTIE EN AAMMJJ SUR 6       *
003900*                     POSITIONS, SIECLE NON SIGNIFICATIF     *
004000* 28/09/99 BE  000119 CONTROLE COMPLEMENTAIRE AN 2000 -       *     000119
004100*                     CONFIRMATION RAS APRES TESTS             *
004200* 19/05/03 JM  000147 CORRECTIF CUMUL GENERAL - LE COMPTEUR  *      000147
004300*                     DE LOTS REJETES N'ETAIT PAS REMIS A    *
004400*                     ZERO EN DEBUT DE PASSAGE                *
004500* 08/12/09 JM  000189 REVUE PERFORMANCE DE LA RECOPIE DES     *     000189
004600*                     TABLES ENNEMIES VERS LES ZONES DE       *
004700*                     LIAISON D'AIGUILLAGE ET DE FILTRE        *
004800* 26/03/14 SN  000222 ALIGNEMENT SUR LE GABARIT XKWACB        *     000222
004900*                     COMMUN (LIVRAISON KW-0003)               *
005000* 02/02/25 GFT 000256 ALIGNEMENT SUR XKWTOTS - REMONTEE DES   *     000256
005100*                     REGLES ENFREINTES DANS LE LOT REJETE    *
005200* 19/08/25 RD  000271 AUCUN CHANGEMENT FONCTIONNEL - MISE     *     000271
005300*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE      *
005400*                     CONTROLE QUALITE DSI                     *
005500* 09/08/26 GFT 000375 REVUE STRUCTURE - LA LECTURE DE         *     000375
005600*                     GAMESTATE EST SCINDEE EN 2000/2050      *
005700*                     AVEC SORTIE PAR GO TO VERS UN PARAGRAPHE*
005800*                     2000-LIT-GAMESTATE-EXIT, APPELEE PAR     *
005900*                     PERFORM ... THRU - AUCUN CHGT FONCTIONL  *
006000* 09/08/26 GFT 000378 CORRECTIF MAJEUR - LA DATE D'ENTETE    *      000378
006100*                     ETAIT DEPOSEE PAR SOUS-CHAINE AUX      *
006200*                     MAUVAIS OCTETS (3/6 AU LIEU DE 4/7) ET *
006300*                     ECRASAIT LES BARRES '/' SANS LES        *
006400*                     REDEPOSER - DATE D'ENTETE ILLISIBLE     *
006500*                     SUR CHAQUE RAPPORT. CORRECTIF DES       *
006600*                     DECALAGES ET AJOUT DU DEPOT EXPLICITE   *
006700*                     DES BARRES. PROFITE DU PASSAGE POUR      *
006800*                     CORRIGER LE DEBORDEMENT DE 6 OCTETS DE  *
006900*                     W-ENTETE-LIGNE ET DE 1 OCTET DE         *
007000*                     W-SOUS-TOTAL-LIGNE SUR LEUR ALT X(132)   *
007100*********************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT  GAMESTATE-FILE  ASSIGN TO GAMESTT
007900             ORGANIZATION    LINE SEQUENTIAL
008000             FILE STATUS     GST-FS.
008100     SELECT  DIPLOM-FILE     ASSIGN TO DIPLOM
008200             ORGANIZATION    LINE SEQUENTIAL
008300             FILE STATUS     DIP-FS.
008400     SELECT  COMBAT-FILE     ASSIGN TO COMBAT
008500             ORGANIZATION    LINE SEQUENTIAL
008600             FILE STATUS     CMB-FS.
008700     SELECT  REPORT-FILE     ASSIGN TO RAPDEC
008800             ORGANIZATION    LINE SEQUENTIAL
008900             FILE STATUS     RPT-FS.
009000*----------------------------------------------------------------*
009100 DATA DIVISION.
009200 FILE SECTION.
009300* ARTICLE ETAT DE JEU - UNE DECISION DE TOUR A TRAITER
009400 FD  GAMESTATE-FILE
009500     RECORD CONTAINS 115 CHARACTERS
009600     DATA RECORD IS GST-REC.
009700 01  GST-REC.
009800     COPY XKWGST REPLACING 'X' BY 'GST'.
009900
010000* ARTICLE ACTION DE NEGOCIATION EN SORTIE
010100 FD  DIPLOM-FILE
010200     RECORD CONTAINS 17 CHARACTERS
010300     DATA RECORD IS DIP-REC.
010400 01  DIP-REC.
010500     COPY XKWDIP REPLACING 'X' BY 'DIP'.
010600
010700* ARTICLE ACTION DE COMBAT EN SORTIE
010800 FD  COMBAT-FILE
010900     RECORD CONTAINS 28 CHARACTERS
011000     DATA RECORD IS CMB-REC.
011100 01  CMB-REC.
011200     COPY XKWCMB REPLACING 'X' BY 'CMB'.
011300
011400* LIGNE DU RAPPORT DE DECISION - IMPRIME 132 COLONNES
011500 FD  REPORT-FILE
011600     RECORD CONTAINS 132 CHARACTERS
011700     DATA RECORD IS REPORT-REC.
011800 01  REPORT-REC                 PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
012200 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
012300-    'VARS START:10/11/8709:00:00RDELAGE        KWTDRV000010000010
012400-    'KWT.TST.PGM                                  SLAT VARS END'.
012500
012600 01  VERSION               PIC X(23) VALUE 'KWTDRV0 14 DU 09/08/26'.
012700
012800* INDICE DE BOUCLE - DECLARE COMP PAR CONVENTION DSI
012900 01  IND                       PIC S9(4) COMP.
013000
013100* INDICATEURS DE DEROULEMENT DU LOT
013200 01  W-FIN-FICHIER             PIC X(1) VALUE 'N'.
013300     88  W-FIN-DE-FICHIER         VALUE 'O'.
013400 01  W-PREMIER-FLAG            PIC X(1) VALUE 'O'.
013500     88  W-PREMIER-ARTICLE        VALUE 'O'.
013600 01  W-GAMEID-PRECEDENT        PIC 9(6) VALUE 0.
013700
013800* CODES ETAT DES FICHIERS SEQUENTIELS DU LOT
013900 01  GST-FS                    PIC X(2).
014000 01  DIP-FS                    PIC X(2).
014100 01  CMB-FS                    PIC X(2).
014200 01  RPT-FS                    PIC X(2).
014300
014400* DATE DE PASSAGE - AAMMJJ, SIECLE NON SIGNIFICATIF (CF AN 2000)
014500 01  W-RUN-DATE                PIC 9(6).
014600 01  W-RUN-DATE-GROUPE REDEFINES W-RUN-DATE.
014700     05  W-RUN-AA              PIC 9(2).
014800     05  W-RUN-MM              PIC 9(2).
014900     05  W-RUN-JJ              PIC 9(2).
015000
015100* ZONE DE LIAISON RECONSTITUEE POUR L'APPEL A KWTFAT8
015200 01  W-FAT-PARMS.
015300     05  W-FAT-TURN            PIC 9(3).
015400     05  W-FAT-HP              PIC S9(7).
015500     05  W-FAT-ARMOR           PIC 9(7).
015600     05  W-FAT-DAMAGE          PIC S9(9) COMP.
015700     05  W-FAT-ACTIVE-FLAG     PIC X(1).
015800     05  W-FAT-TURNS-UNTIL     PIC 9(3).
015900     05  W-FAT-PHASE-CODE      PIC X(5).
016000     05  W-FAT-SURVIVAL-EST    PIC 9(3).
016100     05  FILLER                PIC X(2).
016200
016300* ZONE DE LIAISON RECONSTITUEE POUR L'APPEL A KWTDSP0
016400 01  W-DSP-PARMS.
016500     05  W-DSP-PHASE-CODE      PIC X(1).
016600     05  W-DSP-TURN            PIC 9(3).
016700     05  W-DSP-OUR-LEVEL       PIC 9(1).
016800     05  W-DSP-OUR-HP          PIC S9(7).
016900     05  W-DSP-OUR-ARMOR       PIC 9(7).
017000     05  W-DSP-OUR-RESOURCES   PIC 9(7).
017100     05  W-DSP-ENEMY-COUNT     PIC 9(1).
017200     05  W-DSP-ET OCCURS 3 TIMES
017300                               INDEXED BY W-DSP-ET-IDX.
017400         10  W-DSP-ET-PLAYER-ID  PIC 9(4).
017500         10  W-DSP-ET-HP         PIC S9(7).
017600         10  W-DSP-ET-ARMOR      PIC 9(7).
017700         10  W-DSP-ET-RESOURCES  PIC 9(7).
017800         10  W-DSP-ET-LEVEL      PIC 9(1).
017900     05  FILLER                PIC X(2).
018000* LOT D'ACTIONS DECIDE PAR KWTDSP0 (ARTICLE SEPARE - CF. LA
018100* PROCEDURE DIVISION DE KWTDSP0 QUI LE RECOIT COMME PARAMETRE
018200* DISTINCT DE SA ZONE DE LIAISON PRINCIPALE)
018300     COPY XKWACB REPLACING 'X' BY 'DSP'.
018400
018500* ZONE DE LIAISON RECONSTITUEE POUR L'APPEL A KWTFLT8
018600 01  W-FLT-PARMS.
018700     05  W-FLT-ENEMY-COUNT     PIC 9(1).
018800     05  W-FLT-ET OCCURS 3 TIMES
018900                               INDEXED BY W-FLT-ET-IDX.
019000         10  W-FLT-ET-PLAYER-ID  PIC 9(4).
019100         10  W-FLT-ET-HP         PIC S9(7).
019200         10  W-FLT-ET-ARMOR      PIC 9(7).
019300         10  W-FLT-ET-RESOURCES  PIC 9(7).
019400         10  W-FLT-ET-LEVEL      PIC 9(1).
019500     05  FILLER                PIC X(3).
019600* LOT A FILTRER / FILTRE EN RETOUR (ARTICLE SEPARE, IDEM CI-DESSUS)
019700     COPY XKWACB REPLACING 'X' BY 'FLT'.
019800
019900* COMPTEURS DE RUPTURE PAR PARTIE (XKWTOTS FOURNIT SON PROPRE
020000* NIVEAU 01, PAS DE GROUPE ENGLOBANT ICI)
020100     COPY XKWTOTS REPLACING 'X' BY 'JEU'.
020200* COMPTEURS DE CUMUL GENERAL - MEME GABARIT, INSTANCE DISTINCTE
020300     COPY XKWTOTS REPLACING 'X' BY 'GEN'.
020400
020500* ZONES DE TRAVAIL POUR LE CUMUL D'UN ARTICLE COURANT
020600 01  W-NB-ACTIONS-ARTICLE      PIC S9(4) COMP.
020700 01  W-COUT-ARTICLE            PIC 9(7).
020800
020900* LIGNE D'EN-TETE DE PAGE
021000 01  W-ENTETE-LIGNE.
021100     05  FILLER                PIC X(1)  VALUE '1'.
021200     05  FILLER                PIC X(10) VALUE SPACES.
021300     05  FILLER                PIC X(45) VALUE
021400         'KINGDOM WARS - RAPPORT DE DECISION DE TOUR'.
021500     05  FILLER                PIC X(10) VALUE SPACES.
021600     05  FILLER                PIC X(11) VALUE 'PASSAGE DU '.
021700     05  W-ENT-DATE            PIC 9(2)/9(2)/9(2).
021800     05  FILLER                PIC X(47) VALUE SPACES.
021900 01  W-ENTETE-LIGNE-ALT REDEFINES W-ENTETE-LIGNE PIC X(132).
022000
022100* LIGNE DETAIL - UN ARTICLE ETAT DE JEU TRAITE
022200 01  W-DETAIL-LIGNE.
022300     05  FILLER                PIC X(1)  VALUE SPACE.
022400     05  FILLER                PIC X(6)  VALUE SPACES.
022500     05  W-DET-GAME-ID         PIC Z(5)9.
022600     05  FILLER                PIC X(3)  VALUE SPACES.
022700     05  W-DET-TURN            PIC ZZ9.
022800     05  FILLER                PIC X(3)  VALUE SPACES.
022900     05  W-DET-PHASE-CODE      PIC X(1).
023000     05  FILLER                PIC X(3)  VALUE SPACES.
023100     05  W-DET-GAME-PHASE      PIC X(5).
023200     05  FILLER                PIC X(3)  VALUE SPACES.
023300     05  W-DET-HP              PIC Z(6)9-.
023400     05  FILLER                PIC X(2)  VALUE SPACES.
023500     05  W-DET-ARMOR           PIC Z(6)9.
023600     05  FILLER                PIC X(2)  VALUE SPACES.
023700     05  W-DET-RESOURCES       PIC Z(6)9.
023800     05  FILLER                PIC X(2)  VALUE SPACES.
023900     05  W-DET-LEVEL           PIC 9.
024000     05  FILLER                PIC X(3)  VALUE SPACES.
024100     05  W-DET-NB-ACTIONS      PIC Z9.
024200     05  FILLER                PIC X(3)  VALUE SPACES.
024300     05  W-DET-COUT            PIC Z(6)9.
024400     05  FILLER                PIC X(3)  VALUE SPACES.
024500     05  W-DET-REJET           PIC X(7).
024600     05  FILLER                PIC X(39) VALUE SPACES.
024700 01  W-DETAIL-LIGNE-ALT REDEFINES W-DETAIL-LIGNE PIC X(132).
024800
024900* LIGNE SOUS-TOTAL - RUPTURE DE CONTROLE SUR LE JEU
025000 01  W-SOUS-TOTAL-LIGNE.
025100     05  FILLER                PIC X(1)  VALUE SPACE.
025200     05  FILLER                PIC X(5)  VALUE SPACES.
025300     05  FILLER                PIC X(12) VALUE 'SOUS-TOTAL '.
025400     05  W-STO-GAME-ID         PIC Z(5)9.
025500     05  FILLER                PIC X(4)  VALUE SPACES.
025600     05  FILLER                PIC X(10) VALUE 'ARTICLES :'.
025700     05  W-STO-RECORDS         PIC Z(6)9.
025800     05  FILLER                PIC X(3)  VALUE SPACES.
025900     05  FILLER                PIC X(10) VALUE 'NEGOC.   :'.
026000     05  W-STO-DIPLOM          PIC Z(6)9.
026100     05  FILLER                PIC X(3)  VALUE SPACES.
026200     05  FILLER                PIC X(10) VALUE 'COMBAT   :'.
026300     05  W-STO-COMBAT          PIC Z(6)9.
026400     05  FILLER                PIC X(3)  VALUE SPACES.
026500     05  FILLER                PIC X(10) VALUE 'RESSOUR. :'.
026600     05  W-STO-RESOURCES       PIC Z(8)9.
026700     05  FILLER                PIC X(3)  VALUE SPACES.
026800     05  FILLER                PIC X(10) VALUE 'REJETS   :'.
026900     05  W-STO-DISCARDED       PIC Z(6)9.
027000     05  FILLER                PIC X(5)  VALUE SPACES.
027100 01  W-SOUS-TOTAL-LIGNE-ALT REDEFINES W-SOUS-TOTAL-LIGNE PIC X(132).
027200
027300* LIGNE DE CUMUL GENERAL - FIN DE FICHIER
027400 01  W-CUMUL-LIGNE.
027500     05  FILLER                PIC X(1)  VALUE SPACE.
027600     05  FILLER                PIC X(5)  VALUE SPACES.
027700     05  FILLER                PIC X(17) VALUE 'TOTAL GENERAL   '.
027800     05  FILLER                PIC X(10) VALUE 'ARTICLES :'.
027900     05  W-CUM-RECORDS         PIC Z(6)9.
028000     05  FILLER                PIC X(3)  VALUE SPACES.
028100     05  FILLER                PIC X(10) VALUE 'NEGOC.   :'.
028200     05  W-CUM-DIPLOM          PIC Z(6)9.
028300     05  FILLER                PIC X(3)  VALUE SPACES.
028400     05  FILLER                PIC X(10) VALUE 'COMBAT   :'.
028500     05  W-CUM-COMBAT          PIC Z(6)9.
028600     05  FILLER                PIC X(3)  VALUE SPACES.
028700     05  FILLER                PIC X(10) VALUE 'RESSOUR. :'.
028800     05  W-CUM-RESOURCES       PIC Z(8)9.
028900     05  FILLER                PIC X(3)  VALUE SPACES.
029000     05  FILLER                PIC X(10) VALUE 'REJETS   :'.
029100     05  W-CUM-DISCARDED       PIC Z(6)9.
029200     05  FILLER                PIC X(9)  VALUE SPACES.
029300
029400* CODES RETOUR
029500 01  CR                        PIC 9(2).
029600 01  RC                        PIC 9(2).
029700
029800 PROCEDURE DIVISION.
029900
030000***********************************************************
030100* 0000-MAIN - POINT D'ENTREE UNIQUE DU LOT                  *
030200***********************************************************
030300 0000-MAIN.
030400     PERFORM 1000-INIT
030500     PERFORM 3000-TRAITE-ARTICLE UNTIL W-FIN-DE-FICHIER
030600     IF NOT W-PREMIER-ARTICLE
030700        PERFORM 5000-RUPTURE-JEU
030800     END-IF
030900     PERFORM 6000-FIN-DE-FICHIER
031000     PERFORM 9000-TERMINE
031100     .
031200
031300***********************************************************
031400* 1000-INIT - OUVERTURE DES FICHIERS, REMISE A ZERO DES     *
031500* CUMULS GENERAUX, IMPRESSION DE L'ENTETE, LECTURE AMORCE   *
031600***********************************************************
031700 1000-INIT.
031800     OPEN INPUT  GAMESTATE-FILE
031900     IF GST-FS NOT = '00'
032000        MOVE '23' TO CR  MOVE '01' TO RC
032100        DISPLAY 'KWTDRV0 - OUVERTURE GAMESTATE IMPOSSIBLE - FS='
032200                GST-FS
032300        STOP RUN
032400     END-IF
032500     OPEN OUTPUT DIPLOM-FILE
032600     OPEN OUTPUT COMBAT-FILE
032700     OPEN OUTPUT REPORT-FILE
032800
032900     ACCEPT W-RUN-DATE FROM DATE
033000     MOVE 0 TO GEN-TOT-RECORDS GEN-TOT-DIPLOM-ACTIONS
033100                GEN-TOT-COMBAT-ACTIONS GEN-TOT-RESOURCES
033200                GEN-TOT-DISCARDED
033300     SET W-PREMIER-ARTICLE TO TRUE
033400     MOVE 0 TO W-GAMEID-PRECEDENT
033500
033600     PERFORM 1100-IMPRIME-ENTETE
033700     PERFORM 2000-LIT-GAMESTATE THRU 2000-LIT-GAMESTATE-EXIT
033800     .
033900
034000***********************************************************
034100* 1100-IMPRIME-ENTETE - LIGNE D'EN-TETE DE PAGE DU RAPPORT  *
034200* LA SOUS-ZONE W-ENT-DATE EST ADRESSEE PAR SOUS-CHAINE (PAS *
034300* PAR MOVE DIRECT) - LES BARRES DE SEPARATION NE SONT DONC   *
034400* PAS EDITEES AUTOMATIQUEMENT ET DOIVENT ETRE DEPOSEES ICI   *
034500***********************************************************
034600 1100-IMPRIME-ENTETE.
034700     MOVE W-RUN-AA TO W-ENT-DATE(1:2)
034800     MOVE '/'      TO W-ENT-DATE(3:1)
034900     MOVE W-RUN-MM TO W-ENT-DATE(4:2)
035000     MOVE '/'      TO W-ENT-DATE(6:1)
035100     MOVE W-RUN-JJ TO W-ENT-DATE(7:2)
035200     WRITE REPORT-REC FROM W-ENTETE-LIGNE
035300     .
035400
035500***********************************************************
035600* 2000-LIT-GAMESTATE - LECTURE SEQUENTIELLE DE L'ARTICLE    *
035700* ETAT DE JEU SUIVANT, CONTROLE PAR ETAT DU FICHIER. PARAGR.*
035800* APPELEE PAR PERFORM ... THRU 2000-LIT-GAMESTATE-EXIT -    *
035900* L'ETAT FICHIER '10' OU '00' SORT DIRECTEMENT PAR GO TO,   *
036000* TOUT AUTRE ETAT TOMBE DANS 2050-LIT-GAMESTATE-ERREUR      *
036100***********************************************************
036200 2000-LIT-GAMESTATE.
036300     READ GAMESTATE-FILE INTO GST-REC
036400     IF GST-FS = '10'
036500        SET W-FIN-DE-FICHIER TO TRUE
036600        GO TO 2000-LIT-GAMESTATE-EXIT
036700     END-IF
036800     IF GST-FS = '00'
036900        GO TO 2000-LIT-GAMESTATE-EXIT
037000     END-IF
037100     .
037200*
037300***********************************************************
037400* 2050-LIT-GAMESTATE-ERREUR - ETAT FICHIER GAMESTATE        *
037500* INVALIDE AUTRE QUE FIN DE FICHIER - ARRET IMMEDIAT DU LOT *
037600***********************************************************
037700 2050-LIT-GAMESTATE-ERREUR.
037800     MOVE '23' TO CR  MOVE '01' TO RC
037900     DISPLAY 'KWTDRV0 - ERREUR LECTURE GAMESTATE - FS='
038000             GST-FS
038100     STOP RUN
038200     .
038300*
038400 2000-LIT-GAMESTATE-EXIT.
038500     EXIT.
038600
038700***********************************************************
038800* 3000-TRAITE-ARTICLE - TRAITEMENT COMPLET D'UN ARTICLE     *
038900* ETAT DE JEU : RUPTURE, FATIGUE, AIGUILLAGE, FILTRAGE,     *
039000* ECRITURE DES ACTIONS, CUMUL, IMPRESSION DU DETAIL          *
039100***********************************************************
039200 3000-TRAITE-ARTICLE.
039300     PERFORM 3100-CONTROLE-RUPTURE
039400     PERFORM 3200-CALCUL-FATIGUE
039500     PERFORM 3300-APPEL-AIGUILLAGE
039600     PERFORM 3400-APPEL-FILTRE
039700     PERFORM 3500-ECRIT-ACTIONS
039800     PERFORM 3600-CUMULE-TOTAUX
039900     PERFORM 3700-IMPRIME-DETAIL
040000     PERFORM 2000-LIT-GAMESTATE THRU 2000-LIT-GAMESTATE-EXIT
040100     .
040200
040300***********************************************************
040400* 3100-CONTROLE-RUPTURE - IMPRIME LE SOUS-TOTAL DU JEU      *
040500* PRECEDENT QUAND LE GAME-ID CHANGE                          *
040600***********************************************************
040700 3100-CONTROLE-RUPTURE.
040800     IF W-PREMIER-ARTICLE
040900        MOVE 0 TO JEU-TOT-RECORDS JEU-TOT-DIPLOM-ACTIONS
041000                   JEU-TOT-COMBAT-ACTIONS JEU-TOT-RESOURCES
041100                   JEU-TOT-DISCARDED
041200     ELSE
041300        IF GST-GAME-ID NOT = W-GAMEID-PRECEDENT
041400           PERFORM 5000-RUPTURE-JEU
041500        END-IF
041600     END-IF
041700     MOVE GST-GAME-ID TO W-GAMEID-PRECEDENT
041800     MOVE 'N' TO W-PREMIER-FLAG
041900     .
042000
042100***********************************************************
042200* 3200-CALCUL-FATIGUE - APPEL DE LA CALCULETTE DE FATIGUE   *
042300* POUR OBTENIR LA PHASE DE PARTIE A IMPRIMER SUR LE DETAIL  *
042400***********************************************************
042500 3200-CALCUL-FATIGUE.
042600     MOVE GST-TURN       TO W-FAT-TURN
042700     MOVE GST-PT-HP      TO W-FAT-HP
042800     MOVE GST-PT-ARMOR   TO W-FAT-ARMOR
042900     CALL 'KWTFAT8' USING W-FAT-PARMS
043000     .
043100
043200***********************************************************
043300* 3300-APPEL-AIGUILLAGE - PREPARE LA ZONE DE LIAISON ET     *
043400* APPELLE L'AIGUILLAGE KWTDSP0                               *
043500***********************************************************
043600 3300-APPEL-AIGUILLAGE.
043700     MOVE GST-PHASE-CODE  TO W-DSP-PHASE-CODE
043800     MOVE GST-TURN        TO W-DSP-TURN
043900     MOVE GST-PT-LEVEL    TO W-DSP-OUR-LEVEL
044000     MOVE GST-PT-HP       TO W-DSP-OUR-HP
044100     MOVE GST-PT-ARMOR    TO W-DSP-OUR-ARMOR
044200     MOVE GST-PT-RESOURCES TO W-DSP-OUR-RESOURCES
044300     MOVE GST-ENEMY-COUNT TO W-DSP-ENEMY-COUNT
044400     PERFORM 3310-RECOPIE-UN-ENNEMI
044500             VARYING IND FROM 1 BY 1 UNTIL IND > 3
044600
044700     CALL 'KWTDSP0' USING W-DSP-PARMS, DSP-BATCH
044800     .
044900
045000***********************************************************
045100* 3310-RECOPIE-UN-ENNEMI - RECOPIE L'OCCURRENCE IND DE LA   *
045200* TABLE ENNEMIE DE L'ARTICLE LU VERS LES DEUX ZONES DE       *
045300* LIAISON D'AIGUILLAGE ET DE FILTRE                          *
045400***********************************************************
045500 3310-RECOPIE-UN-ENNEMI.
045600     MOVE GST-ET-PLAYER-ID(IND) TO W-DSP-ET-PLAYER-ID(IND)
045700                                    W-FLT-ET-PLAYER-ID(IND)
045800     MOVE GST-ET-HP(IND)        TO W-DSP-ET-HP(IND)
045900                                    W-FLT-ET-HP(IND)
046000     MOVE GST-ET-ARMOR(IND)     TO W-DSP-ET-ARMOR(IND)
046100                                    W-FLT-ET-ARMOR(IND)
046200     MOVE GST-ET-RESOURCES(IND) TO W-DSP-ET-RESOURCES(IND)
046300                                    W-FLT-ET-RESOURCES(IND)
046400     MOVE GST-ET-LEVEL(IND)     TO W-DSP-ET-LEVEL(IND)
046500                                    W-FLT-ET-LEVEL(IND)
046600     .
046700
046800***********************************************************
046900* 3400-APPEL-FILTRE - TRANSFERE LE LOT DECIDE PAR KWTDSP0    *
047000* VERS LA ZONE DE LIAISON DE KWTFLT8 ET APPELLE LE FILTRE    *
047100***********************************************************
047200 3400-APPEL-FILTRE.
047300     MOVE GST-ENEMY-COUNT TO W-FLT-ENEMY-COUNT
047400     MOVE DSP-BATCH-FLAT TO FLT-BATCH-FLAT
047500     CALL 'KWTFLT8' USING W-FLT-PARMS, FLT-BATCH
047600     .
047700
047800***********************************************************
047900* 3500-ECRIT-ACTIONS - ECRIT LES ACTIONS DE NEGOCIATION ET  *
048000* DE COMBAT RETENUES APRES FILTRAGE. AUCUNE ECRITURE SI LE   *
048100* LOT A ETE REJETE PAR ACTION-VALIDATE                        *
048200***********************************************************
048300 3500-ECRIT-ACTIONS.
048400     IF FLT-DISCARDED NOT = 'Y'
048500        IF FLT-DIP-PRESENT = 'Y'
048600           PERFORM 3510-ECRIT-DIPLOM
048700        END-IF
048800        IF FLT-CBT-COUNT > 0
048900           PERFORM 3520-ECRIT-COMBAT
049000                   VARYING IND FROM 1 BY 1
049100                   UNTIL IND > FLT-CBT-COUNT
049200        END-IF
049300     END-IF
049400     .
049500
049600***********************************************************
049700* 3510-ECRIT-DIPLOM - ECRITURE DE L'ACTION DE NEGOCIATION   *
049800***********************************************************
049900 3510-ECRIT-DIPLOM.
050000     MOVE GST-GAME-ID       TO DIP-GAME-ID
050100     MOVE GST-TURN          TO DIP-TURN
050200     MOVE FLT-DIP-ALLY      TO DIP-ALLY-ID
050300     MOVE FLT-DIP-TARGET    TO DIP-ATTACK-TARGET-ID
050400     WRITE DIP-REC
050500     IF DIP-FS NOT = '00'
050600        MOVE '23' TO CR  MOVE '02' TO RC
050700        DISPLAY 'KWTDRV0 - ERREUR ECRITURE DIPLOM - FS=' DIP-FS
050800        STOP RUN
050900     END-IF
051000     .
051100
051200***********************************************************
051300* 3520-ECRIT-COMBAT - ECRITURE DE L'OCCURRENCE IND DU LOT   *
051400* D'ACTIONS DE COMBAT RETENU                                  *
051500***********************************************************
051600 3520-ECRIT-COMBAT.
051700     MOVE GST-GAME-ID       TO CMB-GAME-ID
051800     MOVE GST-TURN          TO CMB-TURN
051900     MOVE FLT-CBT-TYPE(IND)   TO CMB-ACTION-TYPE
052000     MOVE FLT-CBT-TARGET(IND) TO CMB-TARGET-ID
052100     MOVE FLT-CBT-AMOUNT(IND) TO CMB-AMOUNT
052200     MOVE FLT-CBT-COST(IND)   TO CMB-COST
052300     WRITE CMB-REC
052400     IF CMB-FS NOT = '00'
052500        MOVE '23' TO CR  MOVE '03' TO RC
052600        DISPLAY 'KWTDRV0 - ERREUR ECRITURE COMBAT - FS=' CMB-FS
052700        STOP RUN
052800     END-IF
052900     .
053000
053100***********************************************************
053200* 3600-CUMULE-TOTAUX - CUMUL DES COMPTEURS DE RUPTURE ET    *
053300* DE CUMUL GENERAL POUR L'ARTICLE COURANT                     *
053400***********************************************************
053500 3600-CUMULE-TOTAUX.
053600     ADD 1 TO JEU-TOT-RECORDS GEN-TOT-RECORDS
053700     MOVE 0 TO W-NB-ACTIONS-ARTICLE
053800     MOVE 0 TO W-COUT-ARTICLE
053900
054000     IF FLT-DISCARDED NOT = 'Y'
054100        IF FLT-DIP-PRESENT = 'Y'
054200           ADD 1 TO JEU-TOT-DIPLOM-ACTIONS GEN-TOT-DIPLOM-ACTIONS
054300                     W-NB-ACTIONS-ARTICLE
054400        END-IF
054500        ADD FLT-CBT-COUNT TO JEU-TOT-COMBAT-ACTIONS
054600                              GEN-TOT-COMBAT-ACTIONS
054700        ADD FLT-CBT-COUNT TO W-NB-ACTIONS-ARTICLE
054800        ADD FLT-TOTAL-COST TO JEU-TOT-RESOURCES
054900                               GEN-TOT-RESOURCES
055000        MOVE FLT-TOTAL-COST TO W-COUT-ARTICLE
055100     ELSE
055200        ADD 1 TO JEU-TOT-DISCARDED GEN-TOT-DISCARDED
055300     END-IF
055400     .
055500
055600***********************************************************
055700* 3700-IMPRIME-DETAIL - LIGNE DETAIL DU RAPPORT POUR        *
055800* L'ARTICLE ETAT DE JEU COURANT                                *
055900***********************************************************
056000 3700-IMPRIME-DETAIL.
056100     MOVE GST-GAME-ID        TO W-DET-GAME-ID
056200     MOVE GST-TURN           TO W-DET-TURN
056300     MOVE GST-PHASE-CODE     TO W-DET-PHASE-CODE
056400     MOVE W-FAT-PHASE-CODE   TO W-DET-GAME-PHASE
056500     MOVE GST-PT-HP          TO W-DET-HP
056600     MOVE GST-PT-ARMOR       TO W-DET-ARMOR
056700     MOVE GST-PT-RESOURCES   TO W-DET-RESOURCES
056800     MOVE GST-PT-LEVEL       TO W-DET-LEVEL
056900     MOVE W-NB-ACTIONS-ARTICLE TO W-DET-NB-ACTIONS
057000     MOVE W-COUT-ARTICLE     TO W-DET-COUT
057100     IF FLT-DISCARDED = 'Y'
057200        MOVE 'REJETE' TO W-DET-REJET
057300     ELSE
057400        MOVE SPACES TO W-DET-REJET
057500     END-IF
057600     WRITE REPORT-REC FROM W-DETAIL-LIGNE
057700     .
057800
057900***********************************************************
058000* 5000-RUPTURE-JEU - IMPRIME LE SOUS-TOTAL DU JEU QUI       *
058100* VIENT DE SE TERMINER                                         *
058200***********************************************************
058300 5000-RUPTURE-JEU.
058400     MOVE W-GAMEID-PRECEDENT  TO W-STO-GAME-ID
058500     MOVE JEU-TOT-RECORDS     TO W-STO-RECORDS
058600     MOVE JEU-TOT-DIPLOM-ACTIONS TO W-STO-DIPLOM
058700     MOVE JEU-TOT-COMBAT-ACTIONS TO W-STO-COMBAT
058800     MOVE JEU-TOT-RESOURCES   TO W-STO-RESOURCES
058900     MOVE JEU-TOT-DISCARDED   TO W-STO-DISCARDED
059000     WRITE REPORT-REC FROM W-SOUS-TOTAL-LIGNE
059100
059200     MOVE 0 TO JEU-TOT-RECORDS JEU-TOT-DIPLOM-ACTIONS
059300                JEU-TOT-COMBAT-ACTIONS JEU-TOT-RESOURCES
059400                JEU-TOT-DISCARDED
059500     .
059600
059700***********************************************************
059800* 6000-FIN-DE-FICHIER - IMPRIME LA LIGNE DE CUMUL GENERAL   *
059900***********************************************************
060000 6000-FIN-DE-FICHIER.
060100     MOVE GEN-TOT-RECORDS         TO W-CUM-RECORDS
060200     MOVE GEN-TOT-DIPLOM-ACTIONS   TO W-CUM-DIPLOM
060300     MOVE GEN-TOT-COMBAT-ACTIONS   TO W-CUM-COMBAT
060400     MOVE GEN-TOT-RESOURCES        TO W-CUM-RESOURCES
060500     MOVE GEN-TOT-DISCARDED        TO W-CUM-DISCARDED
060600     WRITE REPORT-REC FROM W-CUMUL-LIGNE
060700     .
060800
060900***********************************************************
061000* 9000-TERMINE - FERMETURE DES FICHIERS ET FIN DU LOT       *
061100***********************************************************
061200 9000-TERMINE.
061300     CLOSE GAMESTATE-FILE DIPLOM-FILE COMBAT-FILE REPORT-FILE
061400     STOP RUN
061500     .
061600* FIN DU PROGRAMME PRINCIPAL KWTDRV0
061700 END PROGRAM KWTDRV0.
