000100******************************************************************
000200*    XKWRATE -  BAREME GENERIQUE GENERATION / COUT AMELIORATION *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    CHARGEMENT DE TABLE PAR REDEFINES SUR UNE ZONE INITIALISEE *
000500*    PAR NIVEAU DE TOUR (1 A 6), SELON LES REGLES RESOURCE-     *
000600*    CALC ET ACTION-VALIDATE.                                   *
000700*                                                                *
000800*    HISTORIQUE                                                 *
000900*    18/01/25 GFT KW-0006 CREATION - BAREME COMMUN AUX DEUX     *
001000*             CALCULETTES POUR EVITER LA DOUBLE SAISIE.         *
001100******************************************************************
001200*    ZONE D'INITIALISATION DU BAREME - UNE PAIRE PAR NIVEAU
001300*    (GENERATION DE RESSOURCES, COUT DE L'AMELIORATION SUIVANTE)
001400    05  X-BAREME-INIT.
001500        10  FILLER              PIC 9(3) VALUE 020.
001600        10  FILLER              PIC 9(3) VALUE 050.
001700        10  FILLER              PIC 9(3) VALUE 030.
001800        10  FILLER              PIC 9(3) VALUE 088.
001900        10  FILLER              PIC 9(3) VALUE 045.
002000        10  FILLER              PIC 9(3) VALUE 153.
002100        10  FILLER              PIC 9(3) VALUE 068.
002200        10  FILLER              PIC 9(3) VALUE 268.
002300        10  FILLER              PIC 9(3) VALUE 101.
002400        10  FILLER              PIC 9(3) VALUE 469.
002500*        NIVEAU 6 - AMELIORATION IMPOSSIBLE, COUT FICTIF A ZERO
002600        10  FILLER              PIC 9(3) VALUE 152.
002700        10  FILLER              PIC 9(3) VALUE 000.
002800*    VUE TABLE DU BAREME CI-DESSUS - NE JAMAIS ECRIRE ICI
002900    05  X-BAREME REDEFINES X-BAREME-INIT.
003000        10  X-NIVEAU OCCURS 6 TIMES
003100                                INDEXED BY X-NIV-IDX.
003200            15  X-GENERATION    PIC 9(3).
003300            15  X-COUT-AMELIORATION PIC 9(3).
