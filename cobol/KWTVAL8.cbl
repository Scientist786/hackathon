000100*********************************************************
000200* PROGRAMME KWTVAL8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE VALIDATION     *
000600* DE LOT D'ACTIONS (ACTION-VALIDATE) DU MOTEUR DE        *
000700* DECISION DE TOUR KINGDOM WARS.                         *
000800*                                                       *
000900*********************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    KWTVAL8.
001200 AUTHOR.        C. OLIVERA.
001300 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001400 DATE-WRITTEN.  27/08/1986.
001500 DATE-COMPILED.
001600 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001700*********************************************************
001800* HISTORIQUE DES MODIFICATIONS                          *
001900*---------------------------------------------------------
002000* 27/08/86 CO  000003 CREATION DE LA CALCULETTE.         *          000003
002100* 15/03/87 CO  000021 AJOUT DU CONTROLE DES CIBLES        *         000021
002200*                     D'ATTAQUE EN DOUBLE                 *
002300* 09/09/89 BE  000050 LE LOT INVALIDE DOIT REMONTER TOUTES*         000050
002400*                     LES REGLES ENFREINTES, PAS SEULEMENT*
002500*                     LA PREMIERE (DEMANDE PRODUCTION)    *
002600* 04/04/91 PF  000072 CORRECTIF COUT TOTAL - LES ACTIONS  *         000072
002700*                     DE NEGOCIATION NE SONT PAS COMPTEES *
002800* 28/10/93 PF  000096 NETTOYAGE DES ZONES DE TRAVAIL       *        000096
002900* 11/05/95 SN  000114 HARMONISATION DES NOMS DE ZONE AVEC  *        000114
003000*                     RESOURCE-CALC (KWTRES8)               *
003100* 02/12/97 RD  000132 PASSAGE AN 2000 - AUCUNE ZONE DATE   *        000132
003200*                     DANS CE SOUS-PROGRAMME, RAS           *
003300* 24/09/99 RD  000133 CONTROLE COMPLEMENTAIRE AN 2000 -     *       000133
003400*                     CONFIRMATION RAS APRES TESTS           *
003500* 16/06/01 JM  000163 CORRECTIF CONTROLE BUDGET - COMPARER  *       000163
003600*                     AU STRICT SUPERIEUR, PAS SUPERIEUR    *
003700*                     OU EGAL                                *
003800* 03/03/05 JM  000192 REVUE PERFORMANCE DE LA BOUCLE DE      *      000192
003900*                     RECHERCHE DE DOUBLONS                  *
004000* 19/12/10 CO  000227 ALIGNEMENT SUR LE GABARIT XKWACB       *      000227
004100*                     COMMUN (LIVRAISON KW-0003)              *
004200* 30/04/16 BE  000265 AUCUN CHANGEMENT FONCTIONNEL - MISE    *      000265
004300*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE     *
004400*                     CONTROLE QUALITE DSI                    *
004500*********************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005300 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005400-    'VARS START:27/08/8609:00:00COLIVERA      KWTVAL800010000010
005500-    'KWT.TST.PGM                                  SLAT VARS END'.
005600
005700 01  VERSION               PIC X(23) VALUE 'KWTVAL8 11 DU 30/04/16'.
005800
005900* INDICES DE BOUCLE - DECLARES COMP PAR CONVENTION DSI
006000 01  IND                       PIC S9(4) COMP.
006100* VUE ALTERNATIVE DE L'INDICE POUR CONTROLE DE SIGNE
006200 01  IND-ALT REDEFINES IND PIC S9(4) COMP.
006300 01  IND2                      PIC S9(4) COMP.
006400* VUE ALTERNATIVE DE L'INDICE CROISE POUR CONTROLE DE SIGNE
006500 01  IND2-ALT REDEFINES IND2 PIC S9(4) COMP.
006600
006700* COMPTEURS DE CONTROLE DES PLAFONDS
006800 01  W-NB-ARMURE               PIC S9(4) COMP.
006900 01  W-NB-AMELIO               PIC S9(4) COMP.
007000* VUE ALTERNATIVE DES DEUX COMPTEURS POUR REMISE A ZERO EN BLOC
007100 01  W-COMPTEURS-GROUPE REDEFINES W-NB-ARMURE.
007200     05  FILLER                PIC X(4).
007300     05  FILLER                PIC X(4).
007400 01  W-DOUBLON-TROUVE          PIC X(1).
007500     88  W-IL-Y-A-UN-DOUBLON   VALUE 'O'.
007600
007700* CODES RETOUR
007800 01  CR                        PIC 9(2).
007900 01  RC                        PIC 9(2).
008000
008100 LINKAGE SECTION.
008200* RESSOURCES DISPONIBLES CONTRE LESQUELLES LE LOT EST JAUGE
008300 01  VAL-RESOURCES             PIC 9(7).
008400* LOT D'ACTIONS A VALIDER / VALIDE EN RETOUR
008500     COPY XKWACB REPLACING 'X' BY 'VAL'.
008600
008700 PROCEDURE DIVISION USING VAL-RESOURCES, VAL-BATCH.
008800
008900***********************************************************
009000* TRAIT - POINT D'ENTREE UNIQUE                            *
009100***********************************************************
009200 TRAIT.
009300     MOVE 0 TO CR RC
009400     PERFORM INIT-VERDICT
009500     PERFORM CALCUL-COUT-TOTAL
009600     PERFORM CONTROLE-PLAFONDS
009700     PERFORM CONTROLE-DOUBLONS
009800     PERFORM CONTROLE-BUDGET
009900     PERFORM POSE-VERDICT
010000     GOBACK
010100     .
010200
010300***********************************************************
010400* INIT-VERDICT - REMISE A ZERO DES INDICATEURS DE REGLE    *
010500***********************************************************
010600 INIT-VERDICT.
010700     MOVE 0   TO W-NB-ARMURE W-NB-AMELIO
010800     MOVE 'N' TO W-DOUBLON-TROUVE
010900     MOVE 'N' TO VAL-RULE-ARMOR-CAP
011000     MOVE 'N' TO VAL-RULE-UPGRADE-CAP
011100     MOVE 'N' TO VAL-RULE-DUP-TARGET
011200     MOVE 'N' TO VAL-RULE-OVER-BUDGET
011300     MOVE 'N' TO VAL-DISCARDED
011400     .
011500
011600***********************************************************
011700* CALCUL-COUT-TOTAL - SOMME DES COUTS DES ACTIONS DE       *
011800* COMBAT DU LOT. LES ACTIONS DE NEGOCIATION N'ONT PAS DE   *
011900* COUT EN RESSOURCES                                        *
012000***********************************************************
012100 CALCUL-COUT-TOTAL.
012200     MOVE 0 TO VAL-TOTAL-COST
012300     IF VAL-CBT-COUNT > 0
012400        PERFORM CUMULE-UNE-ACTION VARYING IND FROM 1 BY 1
012500                   UNTIL IND > VAL-CBT-COUNT
012600     END-IF
012700     .
012800
012900***********************************************************
013000* CUMULE-UNE-ACTION - AJOUTE LE COUT DE L'ACTION DE RANG    *
013100* IND AU COUT TOTAL DU LOT                                   *
013200***********************************************************
013300 CUMULE-UNE-ACTION.
013400     ADD VAL-CBT-COST(IND) TO VAL-TOTAL-COST
013500     .
013600
013700***********************************************************
013800* CONTROLE-PLAFONDS - AU PLUS UNE ACTION D'ARMURE, AU PLUS *
013900* UNE ACTION D'AMELIORATION DANS LE LOT                     *
014000***********************************************************
014100 CONTROLE-PLAFONDS.
014200     IF VAL-CBT-COUNT > 0
014300        PERFORM COMPTE-UNE-ACTION VARYING IND FROM 1 BY 1
014400                   UNTIL IND > VAL-CBT-COUNT
014500     END-IF
014600
014700     IF W-NB-ARMURE > 1
014800        MOVE 'Y' TO VAL-RULE-ARMOR-CAP
014900     END-IF
015000     IF W-NB-AMELIO > 1
015100        MOVE 'Y' TO VAL-RULE-UPGRADE-CAP
015200     END-IF
015300     .
015400
015500***********************************************************
015600* COMPTE-UNE-ACTION - INCREMENTE LE COMPTEUR DE L'ACTION    *
015700* D'ARMURE OU D'AMELIORATION SI L'ACTION DE RANG IND EN EST *
015800* UNE                                                         *
015900***********************************************************
016000 COMPTE-UNE-ACTION.
016100     IF VAL-CBT-TYPE(IND) = 'A'
016200        ADD 1 TO W-NB-ARMURE
016300     END-IF
016400     IF VAL-CBT-TYPE(IND) = 'U'
016500        ADD 1 TO W-NB-AMELIO
016600     END-IF
016700     .
016800
016900***********************************************************
017000* CONTROLE-DOUBLONS - DEUX ACTIONS D'ATTAQUE NE PEUVENT    *
017100* PARTAGER LA MEME CIBLE. BOUCLE CROISEE SUR AU PLUS 3      *
017200* ACTIONS                                                    *
017300***********************************************************
017400 CONTROLE-DOUBLONS.
017500     IF VAL-CBT-COUNT > 1
017600        PERFORM TESTE-DOUBLONS-DE-IND VARYING IND FROM 1 BY 1
017700                   UNTIL IND > VAL-CBT-COUNT
017800     END-IF
017900
018000     IF W-IL-Y-A-UN-DOUBLON
018100        MOVE 'Y' TO VAL-RULE-DUP-TARGET
018200     END-IF
018300     .
018400
018500***********************************************************
018600* TESTE-DOUBLONS-DE-IND - SI L'ACTION DE RANG IND EST UNE   *
018700* ATTAQUE, LA COMPARE A TOUTES LES ATTAQUES DE RANG          *
018800* SUPERIEUR A LA RECHERCHE D'UNE CIBLE COMMUNE                *
018900***********************************************************
019000 TESTE-DOUBLONS-DE-IND.
019100     IF VAL-CBT-TYPE(IND) = 'T'
019200        PERFORM COMPARE-UNE-AUTRE-ACTION VARYING IND2
019300                   FROM IND + 1 BY 1 UNTIL IND2 > VAL-CBT-COUNT
019400     END-IF
019500     .
019600
019700***********************************************************
019800* COMPARE-UNE-AUTRE-ACTION - SIGNALE UN DOUBLON SI          *
019900* L'ATTAQUE DE RANG IND2 VISE LA MEME CIBLE QUE CELLE DE    *
020000* RANG IND                                                    *
020100***********************************************************
020200 COMPARE-UNE-AUTRE-ACTION.
020300     IF VAL-CBT-TYPE(IND2) = 'T'
020400        AND VAL-CBT-TARGET(IND2) =
020500            VAL-CBT-TARGET(IND)
020600        MOVE 'O' TO W-DOUBLON-TROUVE
020700     END-IF
020800     .
020900
021000***********************************************************
021100* CONTROLE-BUDGET - LE COUT TOTAL DU LOT NE DOIT PAS        *
021200* DEPASSER LES RESSOURCES DISPONIBLES                        *
021300***********************************************************
021400 CONTROLE-BUDGET.
021500     IF VAL-TOTAL-COST > VAL-RESOURCES
021600        MOVE 'Y' TO VAL-RULE-OVER-BUDGET
021700     END-IF
021800     .
021900
022000***********************************************************
022100* POSE-VERDICT - LE LOT EST REJETE DES QU'UNE REGLE EST     *
022200* ENFREINTE, TOUTES LES REGLES ENFREINTES RESTANT SIGNALEES *
022300***********************************************************
022400 POSE-VERDICT.
022500     IF VAL-RULE-ARMOR-BROKEN
022600        OR VAL-RULE-UPGRADE-BROKEN
022700        OR VAL-RULE-DUP-BROKEN
022800        OR VAL-RULE-BUDGET-BROKEN
022900        MOVE 'Y' TO VAL-DISCARDED
023000     ELSE
023100        MOVE 'N' TO VAL-DISCARDED
023200     END-IF
023300     .
023400* FIN DU SOUS-PROGRAMME KWTVAL8
023500 END PROGRAM KWTVAL8.
