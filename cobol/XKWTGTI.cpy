000100******************************************************************
000200*    XKWTGTI -  GABARIT DE LA ZONE DE LIAISON DE TARGET-SELECT   *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    PARTAGE ENTRE KWTTGT8 ET SES APPELANTS (KWTNEG8, KWTCBT8)  *
000500*    POUR EVITER TOUTE DIVERGENCE DE ZONE DE LIAISON.            *
000600*                                                                *
000700*    HISTORIQUE                                                 *
000800*    20/01/25 GFT KW-0007 CREATION - GABARIT COMMUN DE LA ZONE  *
000900*             DE LIAISON DE LA CALCULETTE DE CIBLAGE.           *
001000******************************************************************
00110001  X-PARMS.
001200* --- ENTREES --------------------------------------------
001300    05  X-OUR-LEVEL             PIC 9(1).
001400    05  X-OUR-RESOURCES         PIC 9(7).
001500    05  X-ENEMY-COUNT           PIC 9(1).
001600    05  X-ET OCCURS 3 TIMES
001700                                INDEXED BY X-ET-IDX.
001800        10  X-ET-PLAYER-ID      PIC 9(4).
001900        10  X-ET-HP             PIC S9(7).
002000        10  X-ET-ARMOR          PIC 9(7).
002100        10  X-ET-RESOURCES      PIC 9(7).
002200        10  X-ET-LEVEL          PIC 9(1).
002300* --- SORTIES ---------------------------------------------
002400*    NOMBRE DE TOURS ENNEMIES VIVANTES
002500    05  X-ALIVE-COUNT           PIC 9(1).
002600*    INDICE (1-3) DE LA TOUR LA PLUS FAIBLE, 0 = AUCUNE
002700    05  X-WEAKEST-IDX           PIC 9(1).
002800*    INDICE DE LA TOUR LA PLUS FORTE, 0 = AUCUNE
002900    05  X-STRONGEST-IDX         PIC 9(1).
003000*    INDICE DE LA DEUXIEME PLUS FORTE, 0 = AUCUNE OU ABSENTE
003100    05  X-SECOND-IDX            PIC 9(1).
003200*    'O' SI ATTAQUER LA PLUS FAIBLE EST RENTABLE, SINON 'N'
003300    05  X-WORTHWHILE-FLAG       PIC X(1).
003400*    RANG DE PRIORITE (INDICES TRIES PAR HP EFFECTIF CROISSANT)
003500    05  X-PRIORITY-ORDER OCCURS 3 TIMES PIC 9(1).
