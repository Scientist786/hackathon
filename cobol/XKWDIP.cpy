000100******************************************************************
000200*    XKWDIP  -  GABARIT DE L'ARTICLE ACTION DE NEGOCIATION      *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    LONGUEUR FIXE : 17 CARACTERES.                             *
000500*                                                                *
000600*    HISTORIQUE                                                 *
000700*    15/01/25 GFT KW-0002 CREATION POUR LE FICHIER DIPLOM.      *
000800******************************************************************
000900*    REPRIS DE L'ARTICLE ETAT DE JEU EN ENTREE
001000    05  X-GAME-ID               PIC 9(6).
001100    05  X-TURN                  PIC 9(3).
001200*    JOUEUR AVEC LEQUEL NOUS DECLARONS LA PAIX
001300    05  X-ALLY-ID               PIC 9(4).
001400*    CIBLE D'ATTAQUE COMMUNE PROJETEE. 0000 = AUCUNE
001500    05  X-ATTACK-TARGET-ID      PIC 9(4).
