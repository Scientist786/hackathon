000100*********************************************************
000200* PROGRAMME KWTFLT8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LE FILTRE DE REPONSE            *
000600* (RESPONSE-FILTER) DU MOTEUR DE DECISION DE TOUR        *
000700* KINGDOM WARS. PASSE DE CONTROLE/NETTOYAGE APPLIQUEE A  *
000800* TOUT LOT D'ACTIONS DECIDE, QU'IL VIENNE DE KWTNEG8,     *
000900* DE KWTCBT8 OU DE TOUTE AUTRE SOURCE EXTERNE.            *
001000*                                                       *
001100*********************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    KWTFLT8.
001400 AUTHOR.        P. FABRE.
001500 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001600 DATE-WRITTEN.  03/05/1989.
001700 DATE-COMPILED.
001800 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001900*********************************************************
002000* HISTORIQUE DES MODIFICATIONS                          *
002100*---------------------------------------------------------
002200* 03/05/89 PF  000006 CREATION DU FILTRE DE REPONSE.     *          000006
002300* 28/11/90 PF  000020 AJOUT DU NETTOYAGE DES ACTIONS DE   *         000020
002400*                     NEGOCIATION                          *
002500* 16/06/92 BE  000039 CORRECTIF CIBLE D'ATTAQUE MORTE -   *         000039
002600*                     EFFACER LA CIBLE PLUTOT QUE REJETER *
002700*                     L'ACTION DE NEGOCIATION ENTIERE      *
002800* 09/01/94 SN  000058 NETTOYAGE DES ZONES DE TRAVAIL        *       000058
002900* 24/08/95 SN  000072 HARMONISATION DES NOMS DE ZONE AVEC   *       000072
003000*                     TARGET-SELECT (KWTTGT8)                *
003100* 02/02/97 CO  000091 REVUE QUALITE - AUCUN CHGT FONCTIONL  *       000091
003200* 18/09/98 BE  000106 PASSAGE AN 2000 - AUCUNE ZONE DATE    *       000106
003300*                     DANS CE SOUS-PROGRAMME, RAS            *
003400* 27/04/99 BE  000107 CONTROLE COMPLEMENTAIRE AN 2000 -      *      000107
003500*                     CONFIRMATION RAS APRES TESTS            *
003600* 11/12/03 JM  000136 REVUE DE LA COMPACTION DU TABLEAU       *     000136
003700*                     D'ACTIONS DE COMBAT APRES REJET         *
003800* 05/07/08 JM  000168 REVUE PERFORMANCE DE LA RECHERCHE DE    *     000168
003900*                     VIVACITE DANS LA TABLE ENNEMIE           *
004000* 14/02/14 RD  000204 ALIGNEMENT SUR LES GABARITS XKWACB ET   *     000204
004100*                     XKWTGTI COMMUNS (LIVRAISONS KW-0003,    *
004200*                     KW-0007)                                 *
004300* 21/09/19 SN  000239 AUCUN CHANGEMENT FONCTIONNEL - MISE     *     000239
004400*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE      *
004500*                     CONTROLE QUALITE DSI                     *
004600* 14/01/25 GFT 000362 CORRECTIF MAJEUR - TESTE-VIVACITE       *     000362
004700*                     REUTILISAIT L'INDICE IND DE LA BOUCLE   *
004800*                     EXTERNE DE FILTRE-COMBAT POUR SA PROPRE *
004900*                     RECHERCHE DANS LA TABLE ENNEMIE -        *
005000*                     TOUTE ACTION D'ATTAQUE LAISSAIT IND HORS *
005100*                     BORNES AU RETOUR, CORROMPANT LA RECOPIE *
005200*                     ET INTERROMPANT LE FILTRAGE DU LOT APRES *
005300*                     LA PREMIERE ATTAQUE. AJOUT DE IND3,      *
005400*                     RESERVE A TESTE-VIVACITE/TESTE-UN-ENNEMI.*
005500*********************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006300 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006400-    'VARS START:03/05/8909:00:00PFABRE        KWTFLT800010000010
006500-    'KWT.TST.PGM                                  SLAT VARS END'.
006600
006700 01  VERSION               PIC X(23) VALUE 'KWTFLT8 11 DU 14/01/25'.
006800
006900* INDICES DE BOUCLE - DECLARES COMP PAR CONVENTION DSI
007000 01  IND                       PIC S9(4) COMP.
007100* TROISIEME INDICE - RESERVE A LA RECHERCHE DE VIVACITE DANS
007200* LA TABLE ENNEMIE, POUR NE JAMAIS ALTERER L'INDICE DE L'ACTION
007300* COURANTE DE FILTRE-COMBAT PENDANT CETTE RECHERCHE
007400 01  IND3                      PIC S9(4) COMP.
007500 01  W-NB-GARDEES              PIC S9(4) COMP.
007600* VUE ALTERNATIVE DU COMPTE D'ACTIONS GARDEES POUR CONTROLE
007700 01  W-NB-GARDEES-ALT REDEFINES W-NB-GARDEES PIC S9(4) COMP.
007800
007900* TABLE DE TRAVAIL POUR LA COMPACTION DES ACTIONS DE COMBAT
008000 01  W-CBT-PROPRE.
008100     05  W-CBT-PROPRE-ACTION OCCURS 3 TIMES
008200                                INDEXED BY W-CBT-PROPRE-IDX.
008300         10  W-CBT-PROPRE-TYPE    PIC X(1).
008400         10  W-CBT-PROPRE-TARGET  PIC 9(4).
008500         10  W-CBT-PROPRE-AMOUNT  PIC 9(7).
008600         10  W-CBT-PROPRE-COST    PIC 9(7).
008700* VUE A PLAT DE LA TABLE DE COMPACTION POUR EFFACEMENT RAPIDE
008800 01  W-CBT-PROPRE-FLAT REDEFINES W-CBT-PROPRE PIC X(57).
008900
009000* INDICATEUR DE VIVACITE D'UNE CIBLE RECHERCHEE
009100 01  W-CIBLE-VIVANTE           PIC X(1).
009200     88  W-LA-CIBLE-EST-VIVANTE   VALUE 'O'.
009300 01  W-CIBLE-RECHERCHEE        PIC 9(4).
009400* VUE ALTERNATIVE DE LA CIBLE RECHERCHEE POUR COMPARAISON RAPIDE
009500 01  W-CIBLE-RECHERCHEE-ALT REDEFINES W-CIBLE-RECHERCHEE
009600                               PIC 9(4).
009700
009800* CODES RETOUR
009900 01  CR                        PIC 9(2).
010000 01  RC                        PIC 9(2).
010100
010200 LINKAGE SECTION.
010300* ZONE DE LIAISON UNIQUE - TABLE ENNEMIE ET LOT A FILTRER
010400 01  FLT-PARMS.
010500     05  FLT-ENEMY-COUNT       PIC 9(1).
010600     05  FLT-ET OCCURS 3 TIMES
010700                               INDEXED BY FLT-ET-IDX.
010800         10  FLT-ET-PLAYER-ID  PIC 9(4).
010900         10  FLT-ET-HP         PIC S9(7).
011000         10  FLT-ET-ARMOR      PIC 9(7).
011100         10  FLT-ET-RESOURCES  PIC 9(7).
011200         10  FLT-ET-LEVEL      PIC 9(1).
011300     05  FILLER                PIC X(2).
011400* LOT D'ACTIONS A FILTRER / FILTRE EN RETOUR
011500     COPY XKWACB REPLACING 'X' BY 'FLT'.
011600
011700 PROCEDURE DIVISION USING FLT-PARMS, FLT-BATCH.
011800
011900***********************************************************
012000* TRAIT - POINT D'ENTREE UNIQUE                            *
012100***********************************************************
012200 TRAIT.
012300     MOVE 0 TO CR RC
012400     PERFORM FILTRE-COMBAT
012500     PERFORM FILTRE-DIPLOM
012600     GOBACK
012700     .
012800
012900***********************************************************
013000* FILTRE-COMBAT - NE GARDE QUE LES ACTIONS NON-ATTAQUE ET  *
013100* LES ATTAQUES DONT LA CIBLE EST UN ENNEMI VIVANT           *
013200***********************************************************
013300 FILTRE-COMBAT.
013400     MOVE SPACE TO W-CBT-PROPRE-FLAT
013500     MOVE 0     TO W-NB-GARDEES
013600
013700     IF FLT-CBT-COUNT > 0
013800        PERFORM FILTRE-UNE-ACTION-COMBAT VARYING IND FROM 1 BY 1
013900                   UNTIL IND > FLT-CBT-COUNT
014000     END-IF
014100
014200     MOVE W-NB-GARDEES TO FLT-CBT-COUNT
014300     PERFORM RECOPIE-ACTION-COMBAT-PROPRE VARYING IND FROM 1 BY 1
014400                UNTIL IND > 3
014500     .
014600
014700***********************************************************
014800* FILTRE-UNE-ACTION-COMBAT - EXAMINE L'ACTION DE COMBAT DE  *
014900* RANG IND ET LA CONSERVE SI ELLE N'EST PAS UNE ATTAQUE SUR *
015000* CIBLE MORTE                                                *
015100***********************************************************
015200 FILTRE-UNE-ACTION-COMBAT.
015300     IF FLT-CBT-TYPE(IND) NOT = 'T'
015400        PERFORM GARDE-ACTION-COMBAT
015500     ELSE
015600        MOVE FLT-CBT-TARGET(IND) TO W-CIBLE-RECHERCHEE
015700        PERFORM TESTE-VIVACITE
015800        IF W-LA-CIBLE-EST-VIVANTE
015900           PERFORM GARDE-ACTION-COMBAT
016000        END-IF
016100     END-IF
016200     .
016300
016400***********************************************************
016500* RECOPIE-ACTION-COMBAT-PROPRE - RECOPIE L'ACTION DE RANG   *
016600* IND DE LA TABLE DE COMPACTION VERS LE LOT EN RETOUR        *
016700***********************************************************
016800 RECOPIE-ACTION-COMBAT-PROPRE.
016900     MOVE W-CBT-PROPRE-TYPE(IND)   TO FLT-CBT-TYPE(IND)
017000     MOVE W-CBT-PROPRE-TARGET(IND) TO FLT-CBT-TARGET(IND)
017100     MOVE W-CBT-PROPRE-AMOUNT(IND) TO FLT-CBT-AMOUNT(IND)
017200     MOVE W-CBT-PROPRE-COST(IND)   TO FLT-CBT-COST(IND)
017300     .
017400
017500***********************************************************
017600* GARDE-ACTION-COMBAT - RECOPIE L'ACTION COURANTE DANS LA  *
017700* TABLE DE COMPACTION                                       *
017800***********************************************************
017900 GARDE-ACTION-COMBAT.
018000     ADD 1 TO W-NB-GARDEES
018100     MOVE FLT-CBT-TYPE(IND)   TO W-CBT-PROPRE-TYPE(W-NB-GARDEES)
018200     MOVE FLT-CBT-TARGET(IND) TO
018300          W-CBT-PROPRE-TARGET(W-NB-GARDEES)
018400     MOVE FLT-CBT-AMOUNT(IND) TO
018500          W-CBT-PROPRE-AMOUNT(W-NB-GARDEES)
018600     MOVE FLT-CBT-COST(IND)   TO
018700          W-CBT-PROPRE-COST(W-NB-GARDEES)
018800     .
018900
019000***********************************************************
019100* FILTRE-DIPLOM - REJETTE L'ACTION DE NEGOCIATION SI SON   *
019200* ALLIE EST ABSENT/MORT ; EFFACE LA CIBLE D'ATTAQUE SI      *
019300* CELLE-CI N'EST PLUS UN ENNEMI VIVANT                       *
019400***********************************************************
019500 FILTRE-DIPLOM.
019600     IF FLT-DIP-PRESENT = 'Y'
019700        IF FLT-DIP-ALLY = 0
019800           MOVE 'N' TO FLT-DIP-PRESENT
019900           MOVE 0   TO FLT-DIP-ALLY FLT-DIP-TARGET
020000        ELSE
020100           MOVE FLT-DIP-ALLY TO W-CIBLE-RECHERCHEE
020200           PERFORM TESTE-VIVACITE
020300           IF NOT W-LA-CIBLE-EST-VIVANTE
020400              MOVE 'N' TO FLT-DIP-PRESENT
020500              MOVE 0   TO FLT-DIP-ALLY FLT-DIP-TARGET
020600           ELSE
020700              IF FLT-DIP-TARGET NOT = 0
020800                 MOVE FLT-DIP-TARGET TO W-CIBLE-RECHERCHEE
020900                 PERFORM TESTE-VIVACITE
021000                 IF NOT W-LA-CIBLE-EST-VIVANTE
021100                    MOVE 0 TO FLT-DIP-TARGET
021200                 END-IF
021300              END-IF
021400           END-IF
021500        END-IF
021600     END-IF
021700     .
021800
021900***********************************************************
022000* TESTE-VIVACITE - UNE CIBLE EST VIVANTE SI ELLE FIGURE     *
022100* DANS LA TABLE ENNEMIE AVEC HP > 0                          *
022200***********************************************************
022300 TESTE-VIVACITE.
022400     MOVE 'N' TO W-CIBLE-VIVANTE
022500     PERFORM TESTE-UN-ENNEMI VARYING IND3 FROM 1 BY 1
022600                UNTIL IND3 > FLT-ENEMY-COUNT
022700     .
022800
022900***********************************************************
023000* TESTE-UN-ENNEMI - COMPARE LA TOUR ENNEMIE DE RANG IND3 A  *
023100* LA CIBLE RECHERCHEE                                        *
023200***********************************************************
023300 TESTE-UN-ENNEMI.
023400     IF FLT-ET-PLAYER-ID(IND3) = W-CIBLE-RECHERCHEE
023500        AND FLT-ET-HP(IND3) > 0
023600        MOVE 'O' TO W-CIBLE-VIVANTE
023700     END-IF
023800     .
023900* FIN DU SOUS-PROGRAMME KWTFLT8
024000 END PROGRAM KWTFLT8.
