000100*********************************************************
000200* PROGRAMME KWTFAT8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE FATIGUE        *
000600* (FATIGUE-CALC) DU MOTEUR DE DECISION DE TOUR KINGDOM  *
000700* WARS. PURE CALCUL, SANS ENTREE/SORTIE FICHIER.        *
000800*                                                       *
000900*********************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    KWTFAT8.
001200 AUTHOR.        P. FABRE.
001300 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001400 DATE-WRITTEN.  04/06/1986.
001500 DATE-COMPILED.
001600 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001700*********************************************************
001800* HISTORIQUE DES MODIFICATIONS                          *
001900*---------------------------------------------------------
002000* 04/06/86 PF  000001 CREATION DE LA CALCULETTE.         *          000001
002100* 11/12/86 PF  000016 CORRECTIF DOUBLEMENT DES DEGATS -   *         000016
002200*                     LA PUISSANCE DE DEUX PARTAIT DU    *
002300*                     MAUVAIS TOUR                        *
002400* 03/08/88 RD  000044 AJOUT DE L'ESTIMATION DE SURVIE     *         000044
002500* 22/02/90 RD  000059 PLAFOND DE L'ESTIMATION DE SURVIE A *         000059
002600*                     20 TOURS (DEMANDE PRODUCTION)       *
002700* 17/09/92 SN  000083 REVUE DES ZONES NUMERIQUES SUITE A  *         000083
002800*                     DEPASSEMENT OBSERVE VERS LE TOUR 40 *
002900* 05/04/94 SN  000098 NETTOYAGE DES COMMENTAIRES          *         000098
003000* 28/01/96 CO  000120 HARMONISATION DES CODES DE PHASE    *         000120
003100*                     AVEC TARGET-SELECT (KWTTGT8)         *
003200* 12/03/98 BE  000141 PASSAGE AN 2000 - AUCUNE ZONE DATE  *         000141
003300*                     DANS CE SOUS-PROGRAMME, RAS         *
003400* 30/10/99 BE  000142 CONTROLE COMPLEMENTAIRE AN 2000 -   *         000142
003500*                     CONFIRMATION RAS APRES TESTS        *
003600* 19/07/02 JM  000178 CORRECTIF TOUR < 25 - L'ESTIMATION  *         000178
003700*                     DE SURVIE DOIT RENVOYER 999 TEL QUEL*
003800* 14/02/06 JM  000203 REVUE PERFORMANCE DE LA BOUCLE DE    *        000203
003900*                     CALCUL DES DEGATS CUMULES            *
004000* 21/11/11 SN  000241 REVUE QUALITE - AUCUN CHGT FONCTIONL*         000241
004100*                     SUITE A L'AUDIT DES CALCULETTES       *
004200* 08/05/17 RD  000288 AUCUN CHANGEMENT FONCTIONNEL - MISE *         000288
004300*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE *
004400*                     CONTROLE QUALITE DSI                *
004500*********************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005300 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005400-    'VARS START:04/06/8609:00:00PFABRE        KWTFAT800010000010
005500-    'KWT.TST.PGM                                  SLAT VARS END'.
005600
005700 01  VERSION               PIC X(23) VALUE 'KWTFAT8 10 DU 08/05/17'.
005800
005900* INDICE DE BOUCLE - DECLARE COMP PAR CONVENTION DSI
006000 01  IND                       PIC S9(4) COMP.
006100
006200* ZONE DE TRAVAIL POUR LE CALCUL DE DEGATS A UN TOUR DONNE
006300 01  W-CALC-TOUR               PIC 9(3).
006400 01  W-CALC-DEGATS             PIC S9(9) COMP.
006500* VUE ALTERNATIVE DES DEGATS POUR CONTROLE DE SIGNE
006600 01  W-CALC-DEGATS-ALT REDEFINES W-CALC-DEGATS PIC S9(9) COMP.
006700
006800* ZONES DE TRAVAIL POUR L'ESTIMATION DE SURVIE
006900 01  W-SURVIE-TOUR             PIC 9(3).
007000 01  W-SURVIE-HPEFF            PIC S9(9) COMP.
007100 01  W-SURVIE-COMPTE           PIC S9(4) COMP.
007200* VUE ALTERNATIVE POUR REMISE A ZERO RAPIDE EN BLOC
007300 01  W-SURVIE-GROUPE REDEFINES W-SURVIE-HPEFF.
007400     05  FILLER                PIC X(4).
007500* VUE ALTERNATIVE DU COMPTE DE SURVIE POUR CONTROLE DE SIGNE
007600 01  W-SURVIE-COMPTE-ALT REDEFINES W-SURVIE-COMPTE PIC S9(4) COMP.
007700
007800* CODES RETOUR
007900 01  CR                        PIC 9(2).
008000 01  RC                        PIC 9(2).
008100
008200 LINKAGE SECTION.
008300* ZONE DE LIAISON UNIQUE - ENTREES ET SORTIES DE FATIGUE-CALC
008400 01  FAT-PARMS.
008500* --- ENTREES --------------------------------------------
008600     05  FAT-TURN              PIC 9(3).
008700     05  FAT-HP                PIC S9(7).
008800     05  FAT-ARMOR             PIC 9(7).
008900* --- SORTIES ---------------------------------------------
009000*    DEGATS DE FATIGUE DU TOUR COURANT
009100     05  FAT-DAMAGE            PIC S9(9) COMP.
009200*    'O' SI LA FATIGUE EST ACTIVE CE TOUR (TOUR >= 25)
009300     05  FAT-ACTIVE-FLAG       PIC X(1).
009400*    NOMBRE DE TOURS AVANT ACTIVATION DE LA FATIGUE
009500     05  FAT-TURNS-UNTIL       PIC 9(3).
009600*    CODE DE PHASE DE PARTIE - EARLY / MID  / LATE
009700     05  FAT-PHASE-CODE        PIC X(5).
009800*    ESTIMATION DU NOMBRE DE TOURS DE SURVIE (PLAFOND 999)
009900     05  FAT-SURVIVAL-EST      PIC 9(3).
010000
010100 PROCEDURE DIVISION USING FAT-PARMS.
010200
010300***********************************************************
010400* TRAIT - POINT D'ENTREE UNIQUE                            *
010500***********************************************************
010600 TRAIT.
010700     MOVE 0 TO CR RC
010800     MOVE FAT-TURN TO W-CALC-TOUR
010900     PERFORM CALCUL-DEGATS
011000     MOVE W-CALC-DEGATS TO FAT-DAMAGE
011100
011200     IF FAT-TURN >= 25
011300        MOVE 'O' TO FAT-ACTIVE-FLAG
011400        MOVE 0   TO FAT-TURNS-UNTIL
011500     ELSE
011600        MOVE 'N' TO FAT-ACTIVE-FLAG
011700        COMPUTE FAT-TURNS-UNTIL = 25 - FAT-TURN
011800     END-IF
011900
012000     EVALUATE TRUE
012100        WHEN FAT-TURN <= 10
012200           MOVE 'EARLY' TO FAT-PHASE-CODE
012300        WHEN FAT-TURN <= 24
012400           MOVE 'MID  ' TO FAT-PHASE-CODE
012500        WHEN OTHER
012600           MOVE 'LATE ' TO FAT-PHASE-CODE
012700     END-EVALUATE
012800
012900     PERFORM ESTIME-SURVIE
013000
013100     GOBACK
013200     .
013300
013400***********************************************************
013500* CALCUL-DEGATS - DEGATS(TOUR) = 0 SI TOUR < 25 SINON       *
013600* 10 * 2 ELEVE A (TOUR - 25). ARITHMETIQUE ENTIERE EXACTE,  *
013700* OBTENUE PAR DOUBLEMENTS SUCCESSIFS (PAS D'EXPONENTIATION) *
013800***********************************************************
013900 CALCUL-DEGATS.
014000     IF W-CALC-TOUR < 25
014100        MOVE 0 TO W-CALC-DEGATS
014200     ELSE
014300        MOVE 10 TO W-CALC-DEGATS
014400        IF W-CALC-TOUR > 25
014500           PERFORM DOUBLE-LES-DEGATS VARYING IND FROM 26 BY 1
014600                      UNTIL IND > W-CALC-TOUR
014700        END-IF
014800     END-IF
014900     .
015000
015100***********************************************************
015200* DOUBLE-LES-DEGATS - UN DOUBLEMENT PAR TOUR ECOULE DEPUIS  *
015300* L'ACTIVATION DE LA FATIGUE (EQUIVALENT A LA PUISSANCE DE  *
015400* DEUX, SANS RECOURS A UNE FONCTION D'EXPONENTIATION)       *
015500***********************************************************
015600 DOUBLE-LES-DEGATS.
015700     COMPUTE W-CALC-DEGATS = W-CALC-DEGATS * 2
015800     .
015900
016000***********************************************************
016100* ESTIME-SURVIE - NOMBRE DE TOURS DE SURVIE AVANT HP        *
016200* EFFECTIF <= 0, PLAFONNE A 20. RENVOIE 999 SI TOUR < 25    *
016300***********************************************************
016400 ESTIME-SURVIE.
016500     IF FAT-TURN < 25
016600        MOVE 999 TO FAT-SURVIVAL-EST
016700     ELSE
016800        COMPUTE W-SURVIE-HPEFF = FAT-HP + FAT-ARMOR
016900        MOVE FAT-TURN     TO W-SURVIE-TOUR
017000        MOVE 0            TO W-SURVIE-COMPTE
017100
017200        PERFORM ESTIME-SURVIE-UN-TOUR VARYING IND FROM 1 BY 1
017300                   UNTIL W-SURVIE-HPEFF <= 0
017400                      OR W-SURVIE-COMPTE >= 20
017500
017600        MOVE W-SURVIE-COMPTE TO FAT-SURVIVAL-EST
017700     END-IF
017800     .
017900
018000***********************************************************
018100* ESTIME-SURVIE-UN-TOUR - AVANCE D'UN TOUR SUPPLEMENTAIRE  *
018200* DANS LA SIMULATION DE SURVIE ET DECOMPTE LES DEGATS       *
018300***********************************************************
018400 ESTIME-SURVIE-UN-TOUR.
018500     ADD 1 TO W-SURVIE-TOUR
018600     MOVE W-SURVIE-TOUR TO W-CALC-TOUR
018700     PERFORM CALCUL-DEGATS
018800     SUBTRACT W-CALC-DEGATS FROM W-SURVIE-HPEFF
018900     IF W-SURVIE-HPEFF > 0
019000        ADD 1 TO W-SURVIE-COMPTE
019100     END-IF
019200     .
019300* FIN DU SOUS-PROGRAMME KWTFAT8
019400 END PROGRAM KWTFAT8.
