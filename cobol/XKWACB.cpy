000100******************************************************************
000200*    XKWACB  -  GABARIT DU LOT D'ACTIONS DECIDE (INTERNE)       *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    ZONE DE LIAISON ECHANGEE ENTRE KWTDSP0 ET LES SOUS-        *
000500*    PROGRAMMES DE DECISION ET DE VALIDATION. NON ECRITE SUR    *
000600*    FICHIER TELLE QUELLE - PURE ZONE DE TRAVAIL/LIAISON,       *
000700*    DONC PADDEE A 80 CARACTERES POUR RESERVE FUTURE.           *
000800*                                                                *
000900*    HISTORIQUE                                                 *
001000*    16/01/25 GFT KW-0003 CREATION POUR PORTER LE LOT D'ACTIONS *
001100*             ENTRE AIGUILLAGE, DECISION ET VALIDATION.         *
001200*    02/02/25 GFT KW-0009 AJOUT DE X-RULE-FLAGS - L'ANOMALIE    *
001300*             DOIT SIGNALER CHAQUE REGLE ENFREINTE, PAS SEULE-  *
001400*             MENT LA PREMIERE.                                 *
001500******************************************************************
00160001  X-BATCH.
001700*    NOMBRE D'ACTIONS DE COMBAT DECIDEES (0 A 3)
001800    05  X-CBT-COUNT             PIC 9(1).
001900*    AU PLUS UNE ARMURE, UNE ATTAQUE, UNE AMELIORATION
002000    05  X-CBT-ACTION OCCURS 3 TIMES
002100                                INDEXED BY X-CBT-IDX.
002200        10  X-CBT-TYPE          PIC X(1).
002300        10  X-CBT-TARGET        PIC 9(4).
002400        10  X-CBT-AMOUNT        PIC 9(7).
002500        10  X-CBT-COST          PIC 9(7).
002600*    ACTION DE NEGOCIATION EVENTUELLE (0 OU 1)
002700    05  X-DIP-PRESENT           PIC X(1).
002800        88  X-DIP-IS-PRESENT    VALUE 'Y'.
002900        88  X-DIP-IS-ABSENT     VALUE 'N'.
003000    05  X-DIP-ALLY              PIC 9(4).
003100    05  X-DIP-TARGET            PIC 9(4).
003200*    COUT TOTAL CUMULE DU LOT (COMBAT + NEGOCIATION)
003300    05  X-TOTAL-COST            PIC 9(7).
003400*    LOT REJETE PAR ACTION-VALIDATE
003500    05  X-DISCARDED             PIC X(1).
003600        88  X-BATCH-DISCARDED   VALUE 'Y'.
003700        88  X-BATCH-KEPT        VALUE 'N'.
003800*    UNE POSITION PAR REGLE ENFREINTE - TOUTES REMONTEES
003900    05  X-RULE-FLAGS.
004000        10  X-RULE-ARMOR-CAP    PIC X(1).
004100            88  X-RULE-ARMOR-BROKEN   VALUE 'Y'.
004200        10  X-RULE-UPGRADE-CAP  PIC X(1).
004300            88  X-RULE-UPGRADE-BROKEN VALUE 'Y'.
004400        10  X-RULE-DUP-TARGET   PIC X(1).
004500            88  X-RULE-DUP-BROKEN     VALUE 'Y'.
004600        10  X-RULE-OVER-BUDGET  PIC X(1).
004700            88  X-RULE-BUDGET-BROKEN  VALUE 'Y'.
004800    05  FILLER                  PIC X(1).
004900*    VUE A PLAT POUR TRANSFERT RAPIDE EN ZONE DE LIAISON
00500001  X-BATCH-FLAT REDEFINES X-BATCH PIC X(80).
