000100*********************************************************
000200* PROGRAMME KWTCBT8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE DECISION DE    *
000600* COMBAT (COMBAT-DECIDE) DU MOTEUR DE DECISION DE TOUR  *
000700* KINGDOM WARS. APPELLE LES CALCULETTES DE FATIGUE      *
000800* (KWTFAT8), DE RESSOURCES (KWTRES8), DE CIBLAGE         *
000900* (KWTTGT8) ET DE VALIDATION (KWTVAL8).                  *
001000*                                                       *
001100*********************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    KWTCBT8.
001400 AUTHOR.        J. MARCHETTI.
001500 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001600 DATE-WRITTEN.  14/09/1987.
001700 DATE-COMPILED.
001800 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001900*********************************************************
002000* HISTORIQUE DES MODIFICATIONS                          *
002100*---------------------------------------------------------
002200* 14/09/87 JM  000005 CREATION DE LA CALCULETTE.         *          000005
002300* 22/03/88 JM  000018 AJOUT DE LA STRATEGIE DE MILIEU DE  *         000018
002400*                     PARTIE                              *
002500* 11/11/88 RD  000033 AJOUT DE LA STRATEGIE DE FIN DE      *        000033
002600*                     PARTIE (COUP DE GRACE)                *
002700* 30/06/90 RD  000058 CONSERVATION VOLONTAIRE DU LOT       *        000058
002800*                     SURCOUTANT DU COUP DE GRACE - SERA   *
002900*                     REJETE PAR ACTION-VALIDATE, C'EST    *
003000*                     LE COMPORTEMENT ATTENDU (CF. NOTE DE *
003100*                     CONCEPTION JM DU 30/06/90)            *
003200* 19/12/91 SN  000081 NETTOYAGE DES ZONES DE TRAVAIL         *      000081
003300* 08/07/93 SN  000097 HARMONISATION DES NOMS DE ZONE AVEC    *      000097
003400*                     ACTION-VALIDATE (KWTVAL8)               *
003500* 26/01/95 PF  000116 CORRECTIF PLAFOND DE NIVEAU POUR       *      000116
003600*                     L'AMELIORATION (NIVEAU < 4 UNIQUEMENT) *
003700* 14/08/96 PF  000131 REVUE QUALITE - AUCUN CHGT FONCTIONL   *      000131
003800* 03/03/98 CO  000149 PASSAGE AN 2000 - AUCUNE ZONE DATE     *      000149
003900*                     DANS CE SOUS-PROGRAMME, RAS             *
004000* 20/10/99 CO  000150 CONTROLE COMPLEMENTAIRE AN 2000 -       *     000150
004100*                     CONFIRMATION RAS APRES TESTS             *
004200* 09/05/01 BE  000183 CORRECTIF ARRONDI PAR TRONCATURE DES    *     000183
004300*                     TROUPES D'ATTAQUE (MILIEU/FIN DE PARTIE)*
004400* 17/11/05 BE  000214 REVUE PERFORMANCE DE L'ENCHAINEMENT      *    000214
004500*                     D'APPELS AUX AUTRES CALCULETTES          *
004600* 04/06/10 JM  000251 ALIGNEMENT SUR LES GABARITS XKWACB,      *    000251
004700*                     XKWTGTI ET XKWRATE COMMUNS (LIVRAISONS   *
004800*                     KW-0003, KW-0006, KW-0007)                *
004900* 12/12/16 RD  000289 AUCUN CHANGEMENT FONCTIONNEL - MISE      *    000289
005000*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE       *
005100*                     CONTROLE QUALITE DSI                     *
005200* 09/08/26 GFT 000377 REVUE STRUCTURE - APPEL-VALIDATION      *     000377
005300*                     SCINDEE AVEC REJETTE-LOT-INVALIDE,      *
005400*                     SORTIE PAR GO TO APPEL-VALIDATION-EXIT, *
005500*                     APPELEE PAR PERFORM ... THRU. BORNE EN  *
005600*                     DUR (3) DU LOT MISE EN ZONE 77           *
005700*                     W-MAX-LOT - AUCUN CHGT FONCTIONNEL       *
005800*********************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006600 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006700-    'VARS START:14/09/8709:00:00JMARCHETTI    KWTCBT800010000010
006800-    'KWT.TST.PGM                                  SLAT VARS END'.
006900
007000 01  VERSION               PIC X(23) VALUE 'KWTCBT8 14 DU 09/08/26'.
007100
007200* ZONE DE LIAISON POUR L'APPEL A LA CALCULETTE DE CIBLAGE
007300* (XKWTGTI FOURNIT DEJA SON PROPRE NIVEAU 01, PAS DE GROUPE
007400* ENGLOBANT ICI)
007500     COPY XKWTGTI REPLACING 'X' BY 'W-TGT'.
007600
007700* BAREME COMMUN GENERATION / COUT AMELIORATION PAR NIVEAU
007800 01  BAR-BAREME-ZONE.
007900     COPY XKWRATE REPLACING 'X' BY 'BAR'.
008000
008100* ZONE DE LIAISON POUR L'APPEL A LA CALCULETTE DE FATIGUE
008200 01  W-FAT-PARMS.
008300     05  W-FAT-TURN            PIC 9(3).
008400     05  W-FAT-HP              PIC S9(7).
008500     05  W-FAT-ARMOR           PIC 9(7).
008600     05  W-FAT-DAMAGE          PIC S9(9) COMP.
008700     05  W-FAT-ACTIVE-FLAG     PIC X(1).
008800     05  W-FAT-TURNS-UNTIL     PIC 9(3).
008900     05  W-FAT-PHASE-CODE      PIC X(5).
009000     05  W-FAT-SURVIVAL-EST    PIC 9(3).
009100
009200* BORNE MAXIMUM D'OCCURRENCES DU LOT ET DE LA TABLE ENNEMIE
009300* (ZONES XKWACB/CBT-ET) - DECLAREE EN 77 PAR CONVENTION DSI
009400* POUR LES CONSTANTES DE BOUCLE ISOLEES
009500 77  W-MAX-LOT                 PIC 9(1) VALUE 3.
009600
009700* INDICE DE BOUCLE - DECLARE COMP PAR CONVENTION DSI
009800 01  IND                       PIC S9(4) COMP.
009900
010000* BUDGET RESTANT, SUIVI AU FIL DES ACTIONS GENEREES
010100 01  W-REMAINING               PIC S9(8) COMP.
010200* VUE ALTERNATIVE DU BUDGET RESTANT POUR CONTROLE DE SIGNE
010300 01  W-REMAINING-ALT REDEFINES W-REMAINING PIC S9(8) COMP.
010400
010500* ZONES DE TRAVAIL POUR LA CONSTRUCTION D'UNE ACTION
010600 01  W-NOUV-TYPE               PIC X(1).
010700 01  W-NOUV-TARGET             PIC 9(4).
010800 01  W-NOUV-AMOUNT             PIC S9(8) COMP.
010900 01  W-NOUV-COST               PIC S9(8) COMP.
011000* VUE ALTERNATIVE DU COUT DE L'ACTION POUR CONTROLE DE SIGNE
011100 01  W-NOUV-COST-ALT REDEFINES W-NOUV-COST PIC S9(8) COMP.
011200
011300* ZONES DE TRAVAIL POUR LE COUP DE GRACE DE FIN DE PARTIE
011400 01  W-CIBLE-HPEFF             PIC S9(8) COMP.
011500* VUE ALTERNATIVE DU HP EFFECTIF CIBLE POUR CONTROLE DE SIGNE
011600 01  W-CIBLE-HPEFF-ALT REDEFINES W-CIBLE-HPEFF PIC S9(8) COMP.
011700 01  W-COUT-AMELIO             PIC 9(3).
011800
011900* CODES RETOUR
012000 01  CR                        PIC 9(2).
012100 01  RC                        PIC 9(2).
012200
012300 LINKAGE SECTION.
012400* ZONE DE LIAISON UNIQUE - ENTREE ET SORTIE DE COMBAT-DECIDE
012500 01  CBT-PARMS.
012600* --- ENTREES --------------------------------------------
012700     05  CBT-TURN              PIC 9(3).
012800     05  CBT-OUR-LEVEL         PIC 9(1).
012900     05  CBT-OUR-HP            PIC S9(7).
013000     05  CBT-OUR-ARMOR         PIC 9(7).
013100     05  CBT-OUR-RESOURCES     PIC 9(7).
013200     05  CBT-ENEMY-COUNT       PIC 9(1).
013300     05  CBT-ET OCCURS 3 TIMES
013400                               INDEXED BY CBT-ET-IDX.
013500         10  CBT-ET-PLAYER-ID  PIC 9(4).
013600         10  CBT-ET-HP         PIC S9(7).
013700         10  CBT-ET-ARMOR      PIC 9(7).
013800         10  CBT-ET-RESOURCES  PIC 9(7).
013900         10  CBT-ET-LEVEL      PIC 9(1).
014000     05  FILLER                PIC X(2).
014100* LOT D'ACTIONS EN RETOUR (AU PLUS 3 ACTIONS DE COMBAT)
014200     COPY XKWACB REPLACING 'X' BY 'CBT'.
014300
014400 PROCEDURE DIVISION USING CBT-PARMS, CBT-BATCH.
014500
014600***********************************************************
014700* TRAIT - POINT D'ENTREE UNIQUE                            *
014800***********************************************************
014900 TRAIT.
015000     MOVE 0 TO CR RC
015100     PERFORM INIT-LOT
015200     PERFORM APPEL-CIBLAGE
015300     PERFORM APPEL-FATIGUE
015400     MOVE CBT-OUR-RESOURCES TO W-REMAINING
015500
015600     IF W-TGT-ALIVE-COUNT NOT = 0
015700        EVALUATE W-FAT-PHASE-CODE
015800           WHEN 'EARLY'
015900              PERFORM GENERE-PRECOCE
016000           WHEN 'MID  '
016100              PERFORM GENERE-MILIEU
016200           WHEN OTHER
016300              PERFORM GENERE-TARDIF
016400        END-EVALUATE
016500     END-IF
016600
016700     PERFORM APPEL-VALIDATION THRU APPEL-VALIDATION-EXIT
016800
016900     GOBACK
017000     .
017100
017200***********************************************************
017300* INIT-LOT - REMISE A ZERO DU LOT D'ACTIONS EN SORTIE      *
017400***********************************************************
017500 INIT-LOT.
017600     MOVE 0   TO CBT-CBT-COUNT
017700     MOVE 'N' TO CBT-DIP-PRESENT
017800     MOVE 0   TO CBT-DIP-ALLY CBT-DIP-TARGET
017900     MOVE 0   TO CBT-TOTAL-COST
018000     MOVE 'N' TO CBT-DISCARDED
018100     MOVE 'N' TO CBT-RULE-ARMOR-CAP CBT-RULE-UPGRADE-CAP
018200                 CBT-RULE-DUP-TARGET CBT-RULE-OVER-BUDGET
018300     PERFORM ZERO-UNE-ACTION-LOT VARYING IND FROM 1 BY 1
018400                UNTIL IND > W-MAX-LOT
018500     .
018600
018700***********************************************************
018800* ZERO-UNE-ACTION-LOT - REMET A ESPACE/ZERO L'ACTION DE     *
018900* RANG IND DU LOT EN SORTIE                                 *
019000***********************************************************
019100 ZERO-UNE-ACTION-LOT.
019200     MOVE SPACE TO CBT-CBT-TYPE(IND)
019300     MOVE 0     TO CBT-CBT-TARGET(IND)
019400     MOVE 0     TO CBT-CBT-AMOUNT(IND)
019500     MOVE 0     TO CBT-CBT-COST(IND)
019600     .
019700
019800***********************************************************
019900* APPEL-CIBLAGE - PREPARE LA ZONE DE LIAISON ET APPELLE    *
020000* LA CALCULETTE DE CIBLAGE KWTTGT8                          *
020100***********************************************************
020200 APPEL-CIBLAGE.
020300     MOVE CBT-OUR-LEVEL     TO W-TGT-OUR-LEVEL
020400     MOVE CBT-OUR-RESOURCES TO W-TGT-OUR-RESOURCES
020500     MOVE CBT-ENEMY-COUNT   TO W-TGT-ENEMY-COUNT
020600     PERFORM RECOPIE-UN-ENNEMI-CIBLAGE VARYING IND FROM 1 BY 1
020700                UNTIL IND > W-MAX-LOT
020800
020900     CALL 'KWTTGT8' USING W-TGT-PARMS
021000     .
021100
021200***********************************************************
021300* RECOPIE-UN-ENNEMI-CIBLAGE - TRANSPOSE LA TOUR ENNEMIE DE  *
021400* RANG IND VERS LA ZONE DE LIAISON DE LA CALCULETTE DE      *
021500* CIBLAGE                                                    *
021600***********************************************************
021700 RECOPIE-UN-ENNEMI-CIBLAGE.
021800     MOVE CBT-ET-PLAYER-ID(IND) TO W-TGT-ET-PLAYER-ID(IND)
021900     MOVE CBT-ET-HP(IND)        TO W-TGT-ET-HP(IND)
022000     MOVE CBT-ET-ARMOR(IND)     TO W-TGT-ET-ARMOR(IND)
022100     MOVE CBT-ET-RESOURCES(IND) TO W-TGT-ET-RESOURCES(IND)
022200     MOVE CBT-ET-LEVEL(IND)     TO W-TGT-ET-LEVEL(IND)
022300     .
022400
022500***********************************************************
022600* APPEL-FATIGUE - APPELLE LA CALCULETTE DE FATIGUE POUR    *
022700* CONNAITRE LA PHASE DE PARTIE COURANTE                    *
022800***********************************************************
022900 APPEL-FATIGUE.
023000     MOVE CBT-TURN  TO W-FAT-TURN
023100     MOVE CBT-OUR-HP    TO W-FAT-HP
023200     MOVE CBT-OUR-ARMOR TO W-FAT-ARMOR
023300     CALL 'KWTFAT8' USING W-FAT-PARMS
023400     .
023500
023600***********************************************************
023700* GENERE-PRECOCE - STRATEGIE DE DEBUT DE PARTIE (TOURS      *
023800* 1 A 10)                                                    *
023900***********************************************************
024000 GENERE-PRECOCE.
024100     IF CBT-OUR-HP < 60 AND W-REMAINING >= 20
024200        IF W-REMAINING < 30
024300           MOVE W-REMAINING TO W-NOUV-AMOUNT
024400        ELSE
024500           MOVE 30 TO W-NOUV-AMOUNT
024600        END-IF
024700        MOVE 'A' TO W-NOUV-TYPE
024800        MOVE 0   TO W-NOUV-TARGET
024900        MOVE W-NOUV-AMOUNT TO W-NOUV-COST
025000        PERFORM AJOUTE-ACTION
025100     END-IF
025200
025300     PERFORM GENERE-AMELIORATION
025400
025500     IF W-REMAINING >= 10
025600        COMPUTE W-NOUV-AMOUNT = W-REMAINING / 2
025700        IF W-NOUV-AMOUNT > 30
025800           MOVE 30 TO W-NOUV-AMOUNT
025900        END-IF
026000        IF W-NOUV-AMOUNT > 0
026100           MOVE 'T' TO W-NOUV-TYPE
026200           MOVE W-TGT-ET-PLAYER-ID(W-TGT-WEAKEST-IDX)
026300                               TO W-NOUV-TARGET
026400           MOVE W-NOUV-AMOUNT TO W-NOUV-COST
026500           PERFORM AJOUTE-ACTION
026600        END-IF
026700     END-IF
026800     .
026900
027000***********************************************************
027100* GENERE-MILIEU - STRATEGIE DE MILIEU DE PARTIE (TOURS      *
027200* 11 A 24)                                                   *
027300***********************************************************
027400 GENERE-MILIEU.
027500     IF CBT-OUR-HP < 50 AND W-REMAINING >= 20
027600        IF W-REMAINING < 40
027700           MOVE W-REMAINING TO W-NOUV-AMOUNT
027800        ELSE
027900           MOVE 40 TO W-NOUV-AMOUNT
028000        END-IF
028100        MOVE 'A' TO W-NOUV-TYPE
028200        MOVE 0   TO W-NOUV-TARGET
028300        MOVE W-NOUV-AMOUNT TO W-NOUV-COST
028400        PERFORM AJOUTE-ACTION
028500     END-IF
028600
028700     PERFORM GENERE-AMELIORATION
028800
028900     IF W-REMAINING >= 20
029000        COMPUTE W-NOUV-AMOUNT = (W-REMAINING * 6) / 10
029100        IF W-NOUV-AMOUNT > 0
029200           MOVE 'T' TO W-NOUV-TYPE
029300           MOVE W-TGT-ET-PLAYER-ID(W-TGT-WEAKEST-IDX)
029400                               TO W-NOUV-TARGET
029500           MOVE W-NOUV-AMOUNT TO W-NOUV-COST
029600           PERFORM AJOUTE-ACTION
029700        END-IF
029800     END-IF
029900     .
030000
030100***********************************************************
030200* GENERE-TARDIF - STRATEGIE DE FIN DE PARTIE (TOURS 25+).  *
030300* LE COUP DE GRACE PEUT VOLONTAIREMENT DEPASSER LE BUDGET   *
030400* RESTANT DE 5 AU PLUS - CE LOT SERA ALORS REJETE PAR       *
030500* ACTION-VALIDATE, CE QUI EST LE COMPORTEMENT ATTENDU        *
030600***********************************************************
030700 GENERE-TARDIF.
030800     IF CBT-OUR-HP < 30 AND W-REMAINING >= 15
030900        IF W-REMAINING < 25
031000           MOVE W-REMAINING TO W-NOUV-AMOUNT
031100        ELSE
031200           MOVE 25 TO W-NOUV-AMOUNT
031300        END-IF
031400        MOVE 'A' TO W-NOUV-TYPE
031500        MOVE 0   TO W-NOUV-TARGET
031600        MOVE W-NOUV-AMOUNT TO W-NOUV-COST
031700        PERFORM AJOUTE-ACTION
031800     END-IF
031900
032000* AUCUNE AMELIORATION EN FIN DE PARTIE
032100
032200     IF W-REMAINING >= 10
032300        COMPUTE W-CIBLE-HPEFF = W-TGT-ET-HP(W-TGT-WEAKEST-IDX)
032400                                 + W-TGT-ET-ARMOR(W-TGT-WEAKEST-IDX)
032500        IF W-REMAINING >= W-CIBLE-HPEFF
032600           COMPUTE W-NOUV-AMOUNT = W-CIBLE-HPEFF + 5
032700           MOVE 'T' TO W-NOUV-TYPE
032800           MOVE W-TGT-ET-PLAYER-ID(W-TGT-WEAKEST-IDX)
032900                               TO W-NOUV-TARGET
033000           MOVE W-NOUV-AMOUNT TO W-NOUV-COST
033100           PERFORM AJOUTE-ACTION
033200        ELSE
033300           COMPUTE W-NOUV-AMOUNT = (W-REMAINING * 8) / 10
033400           IF W-NOUV-AMOUNT > 0
033500              MOVE 'T' TO W-NOUV-TYPE
033600              MOVE W-TGT-ET-PLAYER-ID(W-TGT-WEAKEST-IDX)
033700                                  TO W-NOUV-TARGET
033800              MOVE W-NOUV-AMOUNT TO W-NOUV-COST
033900              PERFORM AJOUTE-ACTION
034000           END-IF
034100        END-IF
034200     END-IF
034300     .
034400
034500***********************************************************
034600* GENERE-AMELIORATION - AMELIORATION DE NIVEAU COMMUNE AU   *
034700* DEBUT ET AU MILIEU DE PARTIE (NIVEAU < 4 UNIQUEMENT)       *
034800***********************************************************
034900 GENERE-AMELIORATION.
035000     IF CBT-OUR-LEVEL < 4
035100        MOVE BAR-COUT-AMELIORATION(CBT-OUR-LEVEL)
035200                                    TO W-COUT-AMELIO
035300        IF W-REMAINING >= W-COUT-AMELIO
035400           MOVE 'U' TO W-NOUV-TYPE
035500           MOVE 0   TO W-NOUV-TARGET
035600           MOVE 0   TO W-NOUV-AMOUNT
035700           MOVE W-COUT-AMELIO TO W-NOUV-COST
035800           PERFORM AJOUTE-ACTION
035900        END-IF
036000     END-IF
036100     .
036200
036300***********************************************************
036400* AJOUTE-ACTION - AJOUTE L'ACTION DECRITE EN ZONE DE        *
036500* TRAVAIL AU LOT EN SORTIE ET DEDUIT SON COUT DU BUDGET      *
036600* RESTANT (LE COUP DE GRACE PEUT FAIRE PASSER LE BUDGET      *
036700* RESTANT EN NEGATIF - VOLONTAIRE, CF. ENTETE DE PARAGRAPHE) *
036800***********************************************************
036900 AJOUTE-ACTION.
037000     ADD 1 TO CBT-CBT-COUNT
037100     MOVE W-NOUV-TYPE   TO CBT-CBT-TYPE(CBT-CBT-COUNT)
037200     MOVE W-NOUV-TARGET TO CBT-CBT-TARGET(CBT-CBT-COUNT)
037300     MOVE W-NOUV-AMOUNT TO CBT-CBT-AMOUNT(CBT-CBT-COUNT)
037400     MOVE W-NOUV-COST   TO CBT-CBT-COST(CBT-CBT-COUNT)
037500     SUBTRACT W-NOUV-COST FROM W-REMAINING
037600     .
037700
037800***********************************************************
037900* APPEL-VALIDATION - FAIT VALIDER LE LOT GENERE PAR LA      *
038000* CALCULETTE ACTION-VALIDATE. APPELEE PAR PERFORM ... THRU *
038100* APPEL-VALIDATION-EXIT - LE LOT VALIDE SORT DIRECTEMENT   *
038200* PAR GO TO, LE LOT INVALIDE TOMBE DANS REJETTE-LOT-INVALIDE*
038300***********************************************************
038400 APPEL-VALIDATION.
038500     CALL 'KWTVAL8' USING CBT-OUR-RESOURCES, CBT-BATCH
038600
038700     IF CBT-DISCARDED NOT = 'Y'
038800        GO TO APPEL-VALIDATION-EXIT
038900     END-IF
039000     .
039100*
039200***********************************************************
039300* REJETTE-LOT-INVALIDE - LOT REJETE PAR ACTION-VALIDATE -   *
039400* LE LOT EN SORTIE EST ENTIEREMENT REMIS A ZERO/ESPACE       *
039500***********************************************************
039600 REJETTE-LOT-INVALIDE.
039700        MOVE 0   TO CBT-CBT-COUNT
039800        MOVE 0   TO CBT-TOTAL-COST
039900        PERFORM ZERO-UNE-ACTION-LOT VARYING IND FROM 1 BY 1
040000                   UNTIL IND > W-MAX-LOT
040100     .
040200*
040300 APPEL-VALIDATION-EXIT.
040400     EXIT.
040500* FIN DU SOUS-PROGRAMME KWTCBT8
040600 END PROGRAM KWTCBT8.
