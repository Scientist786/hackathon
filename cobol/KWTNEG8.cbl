000100*********************************************************
000200* PROGRAMME KWTNEG8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE DECISION DE    *
000600* NEGOCIATION (NEGOTIATE-DECIDE) DU MOTEUR DE DECISION  *
000700* DE TOUR KINGDOM WARS. APPELLE LA CALCULETTE DE        *
000800* CIBLAGE KWTTGT8.                                       *
000900*                                                       *
001000*********************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    KWTNEG8.
001300 AUTHOR.        B. ESPINET.
001400 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001500 DATE-WRITTEN.  05/02/1987.
001600 DATE-COMPILED.
001700 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001800*********************************************************
001900* HISTORIQUE DES MODIFICATIONS                          *
002000*---------------------------------------------------------
002100* 05/02/87 BE  000004 CREATION DE LA CALCULETTE.         *          000004
002200* 19/08/88 BE  000024 CORRECTIF REGLE DU CHEF - LA         *        000024
002300*                     COMPARAISON DOIT ETRE SUPERIEURE    *
002400*                     OU EGALE, PAS STRICTEMENT SUPERIEURE*
002500* 03/02/90 RD  000046 AJOUT DU REPLI SUR LE PREMIER        *        000046
002600*                     ENNEMI VIVANT QUAND AUCUN SECOND     *
002700* 27/07/92 RD  000070 NETTOYAGE DES ZONES DE TRAVAIL        *       000070
002800* 14/01/94 SN  000087 HARMONISATION DES NOMS DE ZONE AVEC   *       000087
002900*                     TARGET-SELECT (KWTTGT8)                *
003000* 08/06/96 PF  000111 REVUE QUALITE - AUCUN CHGT FONCTIONL  *       000111
003100* 21/02/98 CO  000129 PASSAGE AN 2000 - AUCUNE ZONE DATE    *       000129
003200*                     DANS CE SOUS-PROGRAMME, RAS            *
003300* 15/11/99 CO  000130 CONTROLE COMPLEMENTAIRE AN 2000 -      *      000130
003400*                     CONFIRMATION RAS APRES TESTS            *
003500* 26/04/02 JM  000159 CORRECTIF S2 ABSENT AVEC DEUX ENNEMIS  *      000159
003600*                     VIVANTS - REPLI SUR LE PREMIER ENNEMI  *
003700*                     D'IDENTIFIANT DIFFERENT DE S            *
003800* 11/10/07 JM  000188 REVUE PERFORMANCE DE L'APPEL A         *      000188
003900*                     KWTTGT8                                 *
004000* 29/05/12 SN  000219 ALIGNEMENT SUR LE GABARIT XKWACB ET    *      000219
004100*                     XKWTGTI COMMUNS (LIVRAISONS KW-0003,   *
004200*                     KW-0007)                                *
004300* 17/01/18 RD  000251 AUCUN CHANGEMENT FONCTIONNEL - MISE    *      000251
004400*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE     *
004500*                     CONTROLE QUALITE DSI                    *
004600*********************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005400 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005500-    'VARS START:05/02/8709:00:00BESPINET      KWTNEG800010000010
005600-    'KWT.TST.PGM                                  SLAT VARS END'.
005700
005800 01  VERSION               PIC X(23) VALUE 'KWTNEG8 11 DU 17/01/18'.
005900
006000* ZONE DE LIAISON POUR L'APPEL A LA CALCULETTE DE CIBLAGE
006100* (XKWTGTI FOURNIT DEJA SON PROPRE NIVEAU 01, PAS DE GROUPE
006200* ENGLOBANT ICI)
006300     COPY XKWTGTI REPLACING 'X' BY 'W-TGT'.
006400
006500* INDICE DE BOUCLE - DECLARE COMP PAR CONVENTION DSI
006600 01  IND                       PIC S9(4) COMP.
006700
006800* ZONES DE TRAVAIL POUR LA COMPARAISON DE FORCE
006900 01  W-NOTRE-HPEFF             PIC S9(8) COMP.
007000 01  W-NOTRE-FORCE             PIC S9(9) COMP.
007100* VUE ALTERNATIVE DE LA FORCE POUR CONTROLE DE SIGNE
007200 01  W-NOTRE-FORCE-ALT REDEFINES W-NOTRE-FORCE PIC S9(9) COMP.
007300 01  W-S-HPEFF                 PIC S9(8) COMP.
007400* VUE ALTERNATIVE DU HP EFFECTIF DE S POUR CONTROLE DE SIGNE
007500 01  W-S-HPEFF-ALT REDEFINES W-S-HPEFF PIC S9(8) COMP.
007600 01  W-S-FORCE                 PIC S9(9) COMP.
007700* VUE ALTERNATIVE DE LA FORCE DE S POUR CONTROLE DE SIGNE
007800 01  W-S-FORCE-ALT REDEFINES W-S-FORCE PIC S9(9) COMP.
007900 01  W-IDX-S                   PIC S9(4) COMP.
008000 01  W-IDX-S2                  PIC S9(4) COMP.
008100
008200* CODES RETOUR
008300 01  CR                        PIC 9(2).
008400 01  RC                        PIC 9(2).
008500
008600 LINKAGE SECTION.
008700* ZONE DE LIAISON UNIQUE - ENTREE ET SORTIE DE NEGOTIATE-DECIDE
008800 01  NEG-PARMS.
008900* --- ENTREES --------------------------------------------
009000     05  NEG-OUR-LEVEL         PIC 9(1).
009100     05  NEG-OUR-HP            PIC S9(7).
009200     05  NEG-OUR-ARMOR         PIC 9(7).
009300     05  NEG-ENEMY-COUNT       PIC 9(1).
009400     05  NEG-ET OCCURS 3 TIMES
009500                               INDEXED BY NEG-ET-IDX.
009600         10  NEG-ET-PLAYER-ID  PIC 9(4).
009700         10  NEG-ET-HP         PIC S9(7).
009800         10  NEG-ET-ARMOR      PIC 9(7).
009900         10  NEG-ET-RESOURCES  PIC 9(7).
010000         10  NEG-ET-LEVEL      PIC 9(1).
010100     05  FILLER                PIC X(2).
010200* LOT D'ACTIONS EN RETOUR (AU PLUS UNE ACTION DE NEGOCIATION)
010300     COPY XKWACB REPLACING 'X' BY 'NEG'.
010400
010500 PROCEDURE DIVISION USING NEG-PARMS, NEG-BATCH.
010600
010700***********************************************************
010800* TRAIT - POINT D'ENTREE UNIQUE                            *
010900***********************************************************
011000 TRAIT.
011100     MOVE 0 TO CR RC
011200     PERFORM INIT-LOT
011300     PERFORM APPEL-CIBLAGE
011400
011500     IF W-TGT-ALIVE-COUNT = 0
011600        GO TO TRAIT-EXIT
011700     END-IF
011800
011900     MOVE W-TGT-STRONGEST-IDX TO W-IDX-S
012000     MOVE W-TGT-SECOND-IDX    TO W-IDX-S2
012100
012200     COMPUTE W-NOTRE-HPEFF = NEG-OUR-HP + NEG-OUR-ARMOR
012300     COMPUTE W-NOTRE-FORCE = (NEG-OUR-LEVEL * 100)
012400                              + W-NOTRE-HPEFF
012500
012600     COMPUTE W-S-HPEFF = W-TGT-ET-HP(W-IDX-S)
012700                          + W-TGT-ET-ARMOR(W-IDX-S)
012800     COMPUTE W-S-FORCE = (W-TGT-ET-LEVEL(W-IDX-S) * 100)
012900                          + W-S-HPEFF
013000
013100     IF W-NOTRE-FORCE >= W-S-FORCE
013200        PERFORM SOMMES-LE-CHEF
013300     ELSE
013400        PERFORM SOMMES-LE-CHALLENGER
013500     END-IF
013600
013700     .
013800 TRAIT-EXIT.
013900     GOBACK
014000     .
014100
014200***********************************************************
014300* INIT-LOT - REMISE A ZERO DU LOT D'ACTIONS EN SORTIE      *
014400***********************************************************
014500 INIT-LOT.
014600     MOVE 0   TO NEG-CBT-COUNT
014700     MOVE 'N' TO NEG-DIP-PRESENT
014800     MOVE 0   TO NEG-DIP-ALLY NEG-DIP-TARGET
014900     MOVE 0   TO NEG-TOTAL-COST
015000     MOVE 'N' TO NEG-DISCARDED
015100     MOVE 'N' TO NEG-RULE-ARMOR-CAP NEG-RULE-UPGRADE-CAP
015200                 NEG-RULE-DUP-TARGET NEG-RULE-OVER-BUDGET
015300     .
015400
015500***********************************************************
015600* APPEL-CIBLAGE - PREPARE LA ZONE DE LIAISON ET APPELLE    *
015700* LA CALCULETTE DE CIBLAGE KWTTGT8                          *
015800***********************************************************
015900 APPEL-CIBLAGE.
016000     MOVE NEG-OUR-LEVEL    TO W-TGT-OUR-LEVEL
016100     MOVE 0                TO W-TGT-OUR-RESOURCES
016200     MOVE NEG-ENEMY-COUNT  TO W-TGT-ENEMY-COUNT
016300     PERFORM RECOPIE-UN-ENNEMI-CIBLAGE VARYING IND FROM 1 BY 1
016400                UNTIL IND > 3
016500
016600     CALL 'KWTTGT8' USING W-TGT-PARMS
016700     .
016800
016900***********************************************************
017000* RECOPIE-UN-ENNEMI-CIBLAGE - TRANSPOSE LA TOUR ENNEMIE DE  *
017100* RANG IND VERS LA ZONE DE LIAISON DE LA CALCULETTE DE      *
017200* CIBLAGE                                                    *
017300***********************************************************
017400 RECOPIE-UN-ENNEMI-CIBLAGE.
017500     MOVE NEG-ET-PLAYER-ID(IND) TO W-TGT-ET-PLAYER-ID(IND)
017600     MOVE NEG-ET-HP(IND)        TO W-TGT-ET-HP(IND)
017700     MOVE NEG-ET-ARMOR(IND)     TO W-TGT-ET-ARMOR(IND)
017800     MOVE NEG-ET-RESOURCES(IND) TO W-TGT-ET-RESOURCES(IND)
017900     MOVE NEG-ET-LEVEL(IND)     TO W-TGT-ET-LEVEL(IND)
018000     .
018100
018200***********************************************************
018300* SOMMES-LE-CHEF - NOTRE FORCE EST SUPERIEURE OU EGALE A    *
018400* CELLE DE S : ALLIANCE AVEC S2 SI PRESENT, SINON RIEN      *
018500***********************************************************
018600 SOMMES-LE-CHEF.
018700     IF W-IDX-S2 NOT = 0
018800        MOVE 'Y' TO NEG-DIP-PRESENT
018900        MOVE W-TGT-ET-PLAYER-ID(W-IDX-S2) TO NEG-DIP-ALLY
019000        MOVE 0 TO NEG-DIP-TARGET
019100     END-IF
019200     .
019300
019400***********************************************************
019500* SOMMES-LE-CHALLENGER - NOTRE FORCE EST INFERIEURE A        *
019600* CELLE DE S : ALLIANCE AVEC S2 CONTRE S SI S2 PRESENT ET    *
019700* DIFFERENT DE S, SINON REPLI SUR LE PREMIER ENNEMI VIVANT   *
019800* D'IDENTIFIANT DIFFERENT DE S                                *
019900***********************************************************
020000 SOMMES-LE-CHALLENGER.
020100     IF W-IDX-S2 NOT = 0
020200        AND W-TGT-ET-PLAYER-ID(W-IDX-S2) NOT =
020300            W-TGT-ET-PLAYER-ID(W-IDX-S)
020400        MOVE 'Y' TO NEG-DIP-PRESENT
020500        MOVE W-TGT-ET-PLAYER-ID(W-IDX-S2) TO NEG-DIP-ALLY
020600        MOVE W-TGT-ET-PLAYER-ID(W-IDX-S)  TO NEG-DIP-TARGET
020700     ELSE
020800        IF W-TGT-ALIVE-COUNT >= 2
020900           PERFORM REPLI-PREMIER-VIVANT
021000        END-IF
021100     END-IF
021200     .
021300
021400***********************************************************
021500* REPLI-PREMIER-VIVANT - PREMIER ENNEMI VIVANT DONT        *
021600* L'IDENTIFIANT DIFFERE DE CELUI DE S                        *
021700***********************************************************
021800 REPLI-PREMIER-VIVANT.
021900     PERFORM TESTE-UN-REPLI VARYING IND FROM 1 BY 1
022000                UNTIL IND > NEG-ENEMY-COUNT
022100                   OR NEG-DIP-PRESENT = 'Y'
022200     .
022300
022400***********************************************************
022500* TESTE-UN-REPLI - RETIENT L'ENNEMI DE RANG IND COMME ALLIE *
022600* DE REPLI S'IL EST VIVANT ET DIFFERENT DE S                *
022700***********************************************************
022800 TESTE-UN-REPLI.
022900     IF NEG-ET-HP(IND) > 0
023000        AND NEG-ET-PLAYER-ID(IND) NOT =
023100            W-TGT-ET-PLAYER-ID(W-IDX-S)
023200        MOVE 'Y' TO NEG-DIP-PRESENT
023300        MOVE NEG-ET-PLAYER-ID(IND)        TO NEG-DIP-ALLY
023400        MOVE W-TGT-ET-PLAYER-ID(W-IDX-S)  TO NEG-DIP-TARGET
023500     END-IF
023600     .
023700* FIN DU SOUS-PROGRAMME KWTNEG8
023800 END PROGRAM KWTNEG8.
