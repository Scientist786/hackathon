000100******************************************************************
000200*    XKWCMB  -  GABARIT DE L'ARTICLE ACTION DE COMBAT           *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    LONGUEUR FIXE : 28 CARACTERES.                             *
000500*                                                                *
000600*    HISTORIQUE                                                 *
000700*    15/01/25 GFT KW-0002 CREATION POUR LE FICHIER COMBAT.      *
000800******************************************************************
000900*    REPRIS DE L'ARTICLE ETAT DE JEU EN ENTREE
001000    05  X-GAME-ID               PIC 9(6).
001100    05  X-TURN                  PIC 9(3).
001200*    'A' = ARMURE   'T' = ATTAQUE   'U' = AMELIORATION
001300    05  X-ACTION-TYPE           PIC X(1).
001400*    CIBLE D'ATTAQUE (ATTAQUE SEULEMENT, SINON 0000)
001500    05  X-TARGET-ID             PIC 9(4).
001600*    QUANTITE D'ARMURE OU DE TROUPES (AMELIORATION : 0)
001700    05  X-AMOUNT                PIC 9(7).
001800*    COUT EN RESSOURCES DE CETTE ACTION
001900    05  X-COST                  PIC 9(7).
