000100***************************************************
000200*              I M P O R T A N T                  *
000300*              -----------------                  *
000400*                                                 *
000500*   LE PROGRAMME KWTDSP0 EST UNIQUEMENT UN        *
000600*   AIGUILLAGE PAR RAPPORT AU CODE DE PHASE DE    *
000700*   LA DECISION DE TOUR DEMANDEE                  *
000800*                  KWTNEG8 POUR PHASE 'N'         *
000900*                  KWTCBT8 POUR PHASE 'C'         *
001000***************************************************
001100 ID DIVISION.
001200 PROGRAM-ID.    KWTDSP0.
001300 AUTHOR.        J. MARCHETTI.
001400 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001500 DATE-WRITTEN.  28/10/1987.
001600 DATE-COMPILED.
001700 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001800*********************************************************
001900* HISTORIQUE DES MODIFICATIONS                          *
002000*---------------------------------------------------------
002100* 28/10/87 JM  000007 CREATION DE L'AIGUILLAGE.           *         000007
002200* 05/05/89 JM  000022 NETTOYAGE DES ZONES DE TRAVAIL        *       000022
002300* 19/11/90 RD  000035 HARMONISATION DES NOMS DE ZONE AVEC    *      000035
002400*                     NEGOTIATE-DECIDE ET COMBAT-DECIDE      *
002500* 02/06/92 SN  000052 REVUE QUALITE - AUCUN CHGT FONCTIONL   *      000052
002600* 14/01/94 CO  000066 PASSAGE AN 2000 - AUCUNE ZONE DATE     *      000066
002700*                     DANS CE SOUS-PROGRAMME, RAS             *
002800* 21/08/99 CO  000067 CONTROLE COMPLEMENTAIRE AN 2000 -       *     000067
002900*                     CONFIRMATION RAS APRES TESTS             *
003000* 09/03/02 BE  000091 CORRECTIF CODE DE PHASE INCONNU - LE    *     000091
003100*                     LOT RESTE VIDE PLUTOT QU'INDEFINI        *
003200* 27/10/06 BE  000108 REVUE PERFORMANCE DE LA RECOPIE DES      *    000108
003300*                     ZONES DE LIAISON                          *
003400* 15/05/11 JM  000139 ALIGNEMENT SUR LE GABARIT XKWACB         *    000139
003500*                     COMMUN (LIVRAISON KW-0003)                *
003600* 03/12/17 RD  000172 AUCUN CHANGEMENT FONCTIONNEL - MISE      *    000172
003700*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE       *
003800*                     CONTROLE QUALITE DSI                      *
003900* 09/08/26 GFT 000376 NETTOYAGE - SUPPRESSION DE LA ZONE      *     000376
004000*                     PARM, VESTIGE DE L'ANCIEN AIGUILLAGE    *
004100*                     MODE M/MAJIC, JAMAIS RELUE DANS CE       *
004200*                     SOUS-PROGRAMME - AUCUN CHGT FONCTIONNEL  *
004300*********************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005100 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005200-    'VARS START:28/10/8709:00:00JMARCHETTI    KWTDSP000010000010
005300-    'KWT.TST.PGM                                  SLAT VARS END'.
005400
005500 01  VERSION               PIC X(23) VALUE 'KWTDSP0 09 DU 09/08/26'.
005600
005700* INDICE DE BOUCLE - DECLARE COMP PAR CONVENTION DSI
005800 01  IND                       PIC S9(4) COMP.
005900
006000* ZONE DE LIAISON RECONSTITUEE POUR L'APPEL A KWTNEG8
006100 01  W-NEG-PARMS.
006200     05  W-NEG-OUR-LEVEL       PIC 9(1).
006300     05  W-NEG-OUR-HP          PIC S9(7).
006400     05  W-NEG-OUR-ARMOR       PIC 9(7).
006500     05  W-NEG-ENEMY-COUNT     PIC 9(1).
006600     05  W-NEG-ET OCCURS 3 TIMES
006700                               INDEXED BY W-NEG-ET-IDX.
006800         10  W-NEG-ET-PLAYER-ID  PIC 9(4).
006900         10  W-NEG-ET-HP         PIC S9(7).
007000         10  W-NEG-ET-ARMOR      PIC 9(7).
007100         10  W-NEG-ET-RESOURCES  PIC 9(7).
007200         10  W-NEG-ET-LEVEL      PIC 9(1).
007300     05  FILLER                PIC X(2).
007400* VUE A PLAT POUR REMISE A ZERO RAPIDE EN BLOC
007500 01  W-NEG-PARMS-FLAT REDEFINES W-NEG-PARMS PIC X(96).
007600
007700* ZONE DE LIAISON RECONSTITUEE POUR L'APPEL A KWTCBT8
007800 01  W-CBT-PARMS.
007900     05  W-CBT-TURN            PIC 9(3).
008000     05  W-CBT-OUR-LEVEL       PIC 9(1).
008100     05  W-CBT-OUR-HP          PIC S9(7).
008200     05  W-CBT-OUR-ARMOR       PIC 9(7).
008300     05  W-CBT-OUR-RESOURCES   PIC 9(7).
008400     05  W-CBT-ENEMY-COUNT     PIC 9(1).
008500     05  W-CBT-ET OCCURS 3 TIMES
008600                               INDEXED BY W-CBT-ET-IDX.
008700         10  W-CBT-ET-PLAYER-ID  PIC 9(4).
008800         10  W-CBT-ET-HP         PIC S9(7).
008900         10  W-CBT-ET-ARMOR      PIC 9(7).
009000         10  W-CBT-ET-RESOURCES  PIC 9(7).
009100         10  W-CBT-ET-LEVEL      PIC 9(1).
009200     05  FILLER                PIC X(2).
009300* VUE A PLAT POUR REMISE A ZERO RAPIDE EN BLOC
009400 01  W-CBT-PARMS-FLAT REDEFINES W-CBT-PARMS PIC X(106).
009500
009600* CODES RETOUR
009700 01  CR                        PIC 9(2).
009800 01  RC                        PIC 9(2).
009900
010000 LINKAGE SECTION.
010100* ZONE DE LIAISON UNIQUE - ARTICLE ETAT DE JEU REDUIT AUX
010200* CHAMPS UTILES A L'AIGUILLAGE, ET LOT D'ACTIONS EN RETOUR
010300 01  DSP-PARMS.
010400     05  DSP-PHASE-CODE        PIC X(1).
010500     05  DSP-TURN              PIC 9(3).
010600     05  DSP-OUR-LEVEL         PIC 9(1).
010700     05  DSP-OUR-HP            PIC S9(7).
010800     05  DSP-OUR-ARMOR         PIC 9(7).
010900     05  DSP-OUR-RESOURCES     PIC 9(7).
011000     05  DSP-ENEMY-COUNT       PIC 9(1).
011100     05  DSP-ET OCCURS 3 TIMES
011200                               INDEXED BY DSP-ET-IDX.
011300         10  DSP-ET-PLAYER-ID  PIC 9(4).
011400         10  DSP-ET-HP         PIC S9(7).
011500         10  DSP-ET-ARMOR      PIC 9(7).
011600         10  DSP-ET-RESOURCES  PIC 9(7).
011700         10  DSP-ET-LEVEL      PIC 9(1).
011800     05  FILLER                PIC X(2).
011900* VUE A PLAT DE L'ARTICLE ETAT DE JEU REDUIT, UTILISEE LORS DU
012000* RECOPIAGE ENTRE ZONES DE LIAISON HOMOGENES
012100 01  DSP-PARMS-FLAT REDEFINES DSP-PARMS PIC X(107).
012200* LOT D'ACTIONS DECIDE EN RETOUR
012300     COPY XKWACB REPLACING 'X' BY 'DSP'.
012400
012500 PROCEDURE DIVISION USING DSP-PARMS, DSP-BATCH.
012600
012700 TRAIT.
012800     MOVE 0 TO CR RC
012900     EVALUATE DSP-PHASE-CODE
013000        WHEN 'N'
013100           PERFORM PREPARE-NEGOCIATION
013200           CALL 'KWTNEG8' USING W-NEG-PARMS, DSP-BATCH
013300        WHEN 'C'
013400           PERFORM PREPARE-COMBAT
013500           CALL 'KWTCBT8' USING W-CBT-PARMS, DSP-BATCH
013600        WHEN OTHER
013700           PERFORM VIDE-LE-LOT
013800     END-EVALUATE
013900     GOBACK
014000     .
014100
014200***********************************************************
014300* PREPARE-NEGOCIATION - RECOPIE LES CHAMPS UTILES DANS LA  *
014400* ZONE DE LIAISON ATTENDUE PAR KWTNEG8                      *
014500***********************************************************
014600 PREPARE-NEGOCIATION.
014700     MOVE DSP-OUR-LEVEL     TO W-NEG-OUR-LEVEL
014800     MOVE DSP-OUR-HP        TO W-NEG-OUR-HP
014900     MOVE DSP-OUR-ARMOR     TO W-NEG-OUR-ARMOR
015000     MOVE DSP-ENEMY-COUNT   TO W-NEG-ENEMY-COUNT
015100     PERFORM RECOPIE-UN-ENNEMI-NEG VARYING IND FROM 1 BY 1
015200                UNTIL IND > 3
015300     .
015400
015500***********************************************************
015600* RECOPIE-UN-ENNEMI-NEG - TRANSPOSE LA TOUR ENNEMIE DE      *
015700* RANG IND VERS LA ZONE DE LIAISON DE NEGOTIATE-DECIDE       *
015800***********************************************************
015900 RECOPIE-UN-ENNEMI-NEG.
016000     MOVE DSP-ET-PLAYER-ID(IND) TO W-NEG-ET-PLAYER-ID(IND)
016100     MOVE DSP-ET-HP(IND)        TO W-NEG-ET-HP(IND)
016200     MOVE DSP-ET-ARMOR(IND)     TO W-NEG-ET-ARMOR(IND)
016300     MOVE DSP-ET-RESOURCES(IND) TO W-NEG-ET-RESOURCES(IND)
016400     MOVE DSP-ET-LEVEL(IND)     TO W-NEG-ET-LEVEL(IND)
016500     .
016600
016700***********************************************************
016800* PREPARE-COMBAT - RECOPIE LES CHAMPS UTILES DANS LA ZONE  *
016900* DE LIAISON ATTENDUE PAR KWTCBT8                            *
017000***********************************************************
017100 PREPARE-COMBAT.
017200     MOVE DSP-TURN          TO W-CBT-TURN
017300     MOVE DSP-OUR-LEVEL     TO W-CBT-OUR-LEVEL
017400     MOVE DSP-OUR-HP        TO W-CBT-OUR-HP
017500     MOVE DSP-OUR-ARMOR     TO W-CBT-OUR-ARMOR
017600     MOVE DSP-OUR-RESOURCES TO W-CBT-OUR-RESOURCES
017700     MOVE DSP-ENEMY-COUNT   TO W-CBT-ENEMY-COUNT
017800     PERFORM RECOPIE-UN-ENNEMI-CBT VARYING IND FROM 1 BY 1
017900                UNTIL IND > 3
018000     .
018100
018200***********************************************************
018300* RECOPIE-UN-ENNEMI-CBT - TRANSPOSE LA TOUR ENNEMIE DE      *
018400* RANG IND VERS LA ZONE DE LIAISON DE COMBAT-DECIDE          *
018500***********************************************************
018600 RECOPIE-UN-ENNEMI-CBT.
018700     MOVE DSP-ET-PLAYER-ID(IND) TO W-CBT-ET-PLAYER-ID(IND)
018800     MOVE DSP-ET-HP(IND)        TO W-CBT-ET-HP(IND)
018900     MOVE DSP-ET-ARMOR(IND)     TO W-CBT-ET-ARMOR(IND)
019000     MOVE DSP-ET-RESOURCES(IND) TO W-CBT-ET-RESOURCES(IND)
019100     MOVE DSP-ET-LEVEL(IND)     TO W-CBT-ET-LEVEL(IND)
019200     .
019300
019400***********************************************************
019500* VIDE-LE-LOT - CODE DE PHASE INCONNU : LE LOT RESTE VIDE  *
019600***********************************************************
019700 VIDE-LE-LOT.
019800     MOVE 0   TO DSP-CBT-COUNT
019900     MOVE 'N' TO DSP-DIP-PRESENT
020000     MOVE 0   TO DSP-DIP-ALLY DSP-DIP-TARGET
020100     MOVE 0   TO DSP-TOTAL-COST
020200     MOVE 'N' TO DSP-DISCARDED
020300     MOVE 'N' TO DSP-RULE-ARMOR-CAP DSP-RULE-UPGRADE-CAP
020400                 DSP-RULE-DUP-TARGET DSP-RULE-OVER-BUDGET
020500     .
020600* FIN DU SOUS-PROGRAMME KWTDSP0
020700 END PROGRAM KWTDSP0.
