000100******************************************************************
000200*    XKWTOTS -  GABARIT DES COMPTEURS DE RUPTURE ET DE FIN      *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    UNE INSTANCE PAR JEU (RUPTURE GAME-ID), UNE INSTANCE       *
000500*    CUMUL GENERAL POUR LA FIN DE FICHIER.                      *
000600*                                                                *
000700*    HISTORIQUE                                                 *
000800*    17/01/25 GFT KW-0005 CREATION POUR LE RAPPORT DE DECISION. *
000900******************************************************************
00100001  X-TOTALS.
001100*    ARTICLES ETAT DE JEU TRAITES
001200    05  X-TOT-RECORDS           PIC S9(9) COMP.
001300*    ACTIONS DE NEGOCIATION EMISES
001400    05  X-TOT-DIPLOM-ACTIONS    PIC S9(9) COMP.
001500*    ACTIONS DE COMBAT EMISES
001600    05  X-TOT-COMBAT-ACTIONS    PIC S9(9) COMP.
001700*    RESSOURCES TOTALES ENGAGEES PAR LES ACTIONS EMISES
001800    05  X-TOT-RESOURCES         PIC S9(9) COMP.
001900*    LOTS REJETES PAR ACTION-VALIDATE
002000    05  X-TOT-DISCARDED         PIC S9(9) COMP.
002100*    VUE ALTERNATIVE DU COMPTEUR DE REJETS POUR LES CONTROLES
002200*    D'EQUILIBRAGE DE FIN DE LOT (CF. 9000-END-OF-FILE)
002300    05  X-TOT-DISCARDED-ALT REDEFINES X-TOT-DISCARDED
002400                                PIC S9(9) COMP.
002500    05  FILLER                  PIC X(04) VALUE SPACES.
