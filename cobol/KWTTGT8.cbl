000100*********************************************************
000200* PROGRAMME KWTTGT8                                     *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE SELECTION DE   *
000600* CIBLE (TARGET-SELECT) DU MOTEUR DE DECISION DE TOUR   *
000700* KINGDOM WARS.                                         *
000800*                                                       *
000900*********************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    KWTTGT8.
001200 AUTHOR.        R. DELAGE.
001300 INSTALLATION.  DSI - CELLULE JEUX DE STRATEGIE.
001400 DATE-WRITTEN.  12/03/1986.
001500 DATE-COMPILED.
001600 SECURITY.      DIFFUSION RESTREINTE AUX EQUIPES DSI.
001700*********************************************************
001800* HISTORIQUE DES MODIFICATIONS                          *
001900*---------------------------------------------------------
002000* 12/03/86 RD  000000 CREATION DE LA CALCULETTE.         *          000000
002100* 02/09/86 RD  000014 CORRECTIF EGALITE DE FORCE ENTRE    *         000014
002200*                     DEUX TOURS ENNEMIES (PREND LA 1ERE) *
002300* 19/04/88 SN  000041 AJOUT DU RANG DE PRIORITE D'ATTAQUE *         000041
002400* 07/11/89 SN  000058 REVUE DU SEUIL D'ATTAQUE RENTABLE   *         000058
002500* 23/05/91 PF  000077 CORRECTIF TOUR SECONDE FORCE QUAND  *         000077
002600*                     UNE SEULE TOUR ENNEMIE VIVANTE      *
002700* 14/01/93 PF  000102 NETTOYAGE DES ZONES DE TRAVAIL      *         000102
002800* 30/06/94 BE  000119 MISE A JOUR COMMENTAIRES D'ENTETE   *         000119
002900* 09/02/95 CO  000133 REVUE QUALITE - AUCUN CHGT FONCTIONL*         000133
003000* 11/10/96 CO  000151 HARMONISATION DES NOMS DE ZONE AVEC *         000151
003100*                     ACTION-VALIDATE (KWTVAL8)           *
003200* 04/03/98 BE  000170 PASSAGE AN 2000 - AUCUNE ZONE DATE  *         000170
003300*                     DANS CE SOUS-PROGRAMME, RAS         *
003400* 28/09/99 BE  000171 CONTROLE COMPLEMENTAIRE AN 2000 -   *         000171
003500*                     CONFIRMATION RAS APRES TESTS        *
003600* 17/05/01 JM  000205 AJOUT EFFECTIF-HP EN SORTIE POUR LE *         000205
003700*                     RAPPORT DE DECISION                 *
003800* 22/11/04 JM  000228 REVUE PERFORMANCE DE LA BOUCLE DE   *         000228
003900*                     TRI DE PRIORITE                     *
004000* 15/06/09 SN  000260 ALIGNEMENT SUR LE GABARIT XKWTGTI   *         000260
004100*                     COMMUN (LIVRAISON KW-0007)          *
004200* 03/02/14 RD  000301 CORRECTIF MINEUR DE COMMENTAIRES     *        000301
004300* 09/05/18 JM  000340 AUCUN CHANGEMENT FONCTIONNEL - MISE *         000340
004400*                     EN LIGNE AVEC LA NOUVELLE CHAINE DE *
004500*                     CONTROLE QUALITE DSI                *
004600* 14/01/25 GFT 000361 CORRECTIF MAJEUR - LE TRI DE         *        000361
004700*                     PRIORITE REUTILISAIT IND2 A LA FOIS *
004800*                     COMME BORNE DE LA PASSE EXTERNE ET   *
004900*                     COMME INDICE DE LA COMPARAISON       *
005000*                     INTERNE, ET BORNAIT CETTE DERNIERE A *
005100*                     3 AU LIEU DU NOMBRE REEL DE TOURS    *
005200*                     VIVANTES - RANG DE PRIORITE FAUSSE   *
005300*                     DES QUE 2 TOURS SEULEMENT VIVANTES.  *
005400*                     AJOUT DE IND3 ET DE W-NB-VIVANTES.   *
005500* 09/08/26 GFT 000374 NETTOYAGE - LES BORNES DE BOUCLE EN *         000374
005600*                     DUR (3) ET LE MULTIPLICATEUR DU      *
005700*                     SEUIL DE RENTABILITE (5) SONT MIS EN *
005800*                     ZONES 77 W-MAX-TOURS ET              *
005900*                     W-SEUIL-MULTIPLICATEUR - AUCUN CHGT   *
006000*                     FONCTIONNEL                          *        000374
006100*********************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006900 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
007000-    'VARS START:12/03/8609:00:00RDELAGE        KWTTGT800010000010
007100-    'KWT.TST.PGM                                  SLAT VARS END'.
007200
007300 01  VERSION               PIC X(23) VALUE 'KWTTGT8 11 DU 09/08/26'.
007400
007500* BORNE MAXIMUM DE TOURS ENNEMIES DU LOT (ZONE XKWTGTI) - DECLAREE
007600* EN 77 PAR CONVENTION DSI POUR LES CONSTANTES DE BOUCLE ISOLEES
007700 77  W-MAX-TOURS               PIC 9(1) VALUE 3.
007800* MULTIPLICATEUR DU SEUIL DE RENTABILITE (x5 = COMPARAISON EXACTE
007900* DES 20% SANS ZONE DECIMALE) - AUTRE CONSTANTE ISOLEE EN 77
008000 77  W-SEUIL-MULTIPLICATEUR    PIC 9(1) VALUE 5.
008100
008200* INDICES DE TRAVAIL - DECLARES COMP PAR CONVENTION DSI
008300 01  IND                       PIC S9(4) COMP.
008400 01  IND2                      PIC S9(4) COMP.
008500* TROISIEME INDICE - RESERVE A LA BOUCLE INTERNE DU TRI A
008600* BULLES, POUR NE JAMAIS PARTAGER IND2 AVEC LA BORNE DE LA
008700* BOUCLE EXTERNE (CF HISTORIQUE)
008800 01  IND3                      PIC S9(4) COMP.
008900 01  W-TEMP-IDX                PIC S9(4) COMP.
009000* VUE ALTERNATIVE DE L'INDICE DE PERMUTATION POUR CONTROLE
009100 01  W-TEMP-IDX-ALT REDEFINES W-TEMP-IDX PIC S9(4) COMP.
009200* NOMBRE DE TOURS VIVANTES - FIGE AVANT LE TRI A BULLES POUR
009300* QUE LA BORNE DE LA BOUCLE EXTERNE NE SOIT JAMAIS ALTEREE
009400 01  W-NB-VIVANTES             PIC S9(4) COMP.
009500
009600* TABLE DE TRAVAIL - HP EFFECTIF ET VIVACITE DE CHAQUE ENNEMI
009700 01  W-TOUR-TRAVAIL.
009800     05  W-EFFHP   OCCURS 3 TIMES PIC S9(8) COMP.
009900     05  W-METRIC  OCCURS 3 TIMES PIC S9(9) COMP.
010000     05  W-VIVANT  OCCURS 3 TIMES PIC X(1).
010100         88  W-EST-VIVANT      VALUE 'O'.
010200         88  W-EST-DETRUITE    VALUE 'N'.
010300* VUE ALTERNATIVE POUR INITIALISATION RAPIDE EN BLOC
010400 01  W-TOUR-TRAVAIL-INIT REDEFINES W-TOUR-TRAVAIL.
010500     05  FILLER                PIC X(60).
010600
010700* VALEURS DE TRAVAIL POUR LE CALCUL DU SEUIL D'ATTAQUE RENTABLE
010800 01  W-SEUIL-5X                PIC S9(9) COMP.
010900* VUE ALTERNATIVE DU SEUIL POUR CONTROLE DE SIGNE
011000 01  W-SEUIL-5X-ALT REDEFINES W-SEUIL-5X PIC S9(9) COMP.
011100
011200* CODES RETOUR
011300 01  CR                        PIC 9(2).
011400 01  RC                        PIC 9(2).
011500
011600 LINKAGE SECTION.
011700* ZONE DE LIAISON UNIQUE - ENTREES ET SORTIES DE TARGET-SELECT
011800* GABARIT COMMUN - PARTAGE AVEC LES APPELANTS KWTNEG8/KWTCBT8
011900     COPY XKWTGTI REPLACING 'X' BY 'TGT'.
012000
012100 PROCEDURE DIVISION USING TGT-PARMS.
012200
012300***********************************************************
012400* TRAIT - POINT D'ENTREE UNIQUE                            *
012500***********************************************************
012600 TRAIT.
012700     MOVE 0 TO CR RC
012800     PERFORM INIT-TRAVAIL
012900
013000* EXCLUSION DES TOURS DETRUITES (HP <= 0) DE TOUTE SELECTION
013100     PERFORM CLASSE-UNE-TOUR VARYING IND FROM 1 BY 1
013200                UNTIL IND > W-MAX-TOURS
013300
013400     PERFORM COMPTE-VIVANTES
013500     PERFORM TROUVE-FAIBLE
013600     PERFORM TROUVE-FORTES
013700     PERFORM TRI-PRIORITE
013800     PERFORM TESTE-RENTABLE
013900
014000     GOBACK
014100     .
014200
014300***********************************************************
014400* CLASSE-UNE-TOUR - CLASSE LA TOUR ENNEMIE DE RANG IND      *
014500* COMME VIVANTE (AVEC HP EFFECTIF ET METRIQUE) OU DETRUITE  *
014600***********************************************************
014700 CLASSE-UNE-TOUR.
014800     IF IND > TGT-ENEMY-COUNT
014900        MOVE 'N' TO W-VIVANT(IND)
015000     ELSE
015100        IF TGT-ET-HP(IND) > 0
015200           SET W-EST-VIVANT(IND) TO TRUE
015300           COMPUTE W-EFFHP(IND) = TGT-ET-HP(IND) +
015400                                   TGT-ET-ARMOR(IND)
015500           COMPUTE W-METRIC(IND) = (TGT-ET-LEVEL(IND) * 100)
015600                                    + W-EFFHP(IND)
015700        ELSE
015800           SET W-EST-DETRUITE(IND) TO TRUE
015900        END-IF
016000     END-IF
016100     .
016200
016300***********************************************************
016400* INIT-TRAVAIL - REMISE A ZERO DES ZONES DE TRAVAIL/SORTIE *
016500***********************************************************
016600 INIT-TRAVAIL.
016700     MOVE 0 TO TGT-ALIVE-COUNT TGT-WEAKEST-IDX
016800               TGT-STRONGEST-IDX TGT-SECOND-IDX
016900     MOVE 'N' TO TGT-WORTHWHILE-FLAG
017000     PERFORM ZERO-UNE-TOUR-TRAVAIL VARYING IND FROM 1 BY 1
017100                UNTIL IND > W-MAX-TOURS
017200     .
017300
017400***********************************************************
017500* ZERO-UNE-TOUR-TRAVAIL - REMET A ZERO/ESPACE LA TOUR DE    *
017600* TRAVAIL DE RANG IND                                        *
017700***********************************************************
017800 ZERO-UNE-TOUR-TRAVAIL.
017900     MOVE 0   TO W-EFFHP(IND) W-METRIC(IND)
018000                 TGT-PRIORITY-ORDER(IND)
018100     MOVE 'N' TO W-VIVANT(IND)
018200     .
018300
018400***********************************************************
018500* COMPTE-VIVANTES - NOMBRE DE TOURS ENNEMIES VIVANTES      *
018600***********************************************************
018700 COMPTE-VIVANTES.
018800     PERFORM COMPTE-SI-VIVANTE VARYING IND FROM 1 BY 1
018900                UNTIL IND > W-MAX-TOURS
019000     .
019100
019200***********************************************************
019300* COMPTE-SI-VIVANTE - COMPTE LA TOUR DE RANG IND SI VIVANTE *
019400***********************************************************
019500 COMPTE-SI-VIVANTE.
019600     IF W-EST-VIVANT(IND)
019700        ADD 1 TO TGT-ALIVE-COUNT
019800     END-IF
019900     .
020000
020100***********************************************************
020200* TROUVE-FAIBLE - TOUR VIVANTE DE HP EFFECTIF MINIMUM      *
020300* LA PREMIERE RENCONTREE GAGNE EN CAS D'EGALITE            *
020400***********************************************************
020500 TROUVE-FAIBLE.
020600     PERFORM TESTE-FAIBLESSE VARYING IND FROM 1 BY 1
020700                UNTIL IND > W-MAX-TOURS
020800     .
020900
021000***********************************************************
021100* TESTE-FAIBLESSE - COMPARE LA TOUR DE RANG IND A LA PLUS   *
021200* FAIBLE RETENUE JUSQU'ICI                                  *
021300***********************************************************
021400 TESTE-FAIBLESSE.
021500     IF W-EST-VIVANT(IND)
021600        IF TGT-WEAKEST-IDX = 0
021700           MOVE IND TO TGT-WEAKEST-IDX
021800        ELSE
021900           IF W-EFFHP(IND) < W-EFFHP(TGT-WEAKEST-IDX)
022000              MOVE IND TO TGT-WEAKEST-IDX
022100           END-IF
022200        END-IF
022300     END-IF
022400     .
022500
022600***********************************************************
022700* TROUVE-FORTES - TOUR LA PLUS FORTE ET LA DEUXIEME PLUS   *
022800* FORTE (METRIQUE = NIVEAU * 100 + HP EFFECTIF)            *
022900***********************************************************
023000 TROUVE-FORTES.
023100     PERFORM TESTE-FORCE VARYING IND FROM 1 BY 1 UNTIL IND > W-MAX-TOURS
023200     .
023300
023400***********************************************************
023500* TESTE-FORCE - COMPARE LA TOUR DE RANG IND AUX DEUX PLUS    *
023600* FORTES RETENUES JUSQU'ICI                                  *
023700***********************************************************
023800 TESTE-FORCE.
023900     IF W-EST-VIVANT(IND)
024000        IF TGT-STRONGEST-IDX = 0
024100           MOVE IND TO TGT-STRONGEST-IDX
024200        ELSE
024300           IF W-METRIC(IND) > W-METRIC(TGT-STRONGEST-IDX)
024400              MOVE TGT-STRONGEST-IDX TO TGT-SECOND-IDX
024500              MOVE IND TO TGT-STRONGEST-IDX
024600           ELSE
024700              IF TGT-SECOND-IDX = 0
024800                 MOVE IND TO TGT-SECOND-IDX
024900              ELSE
025000                 IF W-METRIC(IND) >
025100                    W-METRIC(TGT-SECOND-IDX)
025200                    MOVE IND TO TGT-SECOND-IDX
025300                 END-IF
025400              END-IF
025500           END-IF
025600        END-IF
025700     END-IF
025800     .
025900
026000***********************************************************
026100* TRI-PRIORITE - INDICES VIVANTS TRIES PAR HP EFFECTIF     *
026200* CROISSANT (TRI A BULLES - AU PLUS 3 ELEMENTS)            *
026300***********************************************************
026400 TRI-PRIORITE.
026500     MOVE 0 TO IND2
026600     PERFORM AJOUTE-SI-VIVANTE-PRIORITE VARYING IND FROM 1 BY 1
026700                UNTIL IND > W-MAX-TOURS
026800     MOVE IND2 TO W-NB-VIVANTES
026900     IF W-NB-VIVANTES > 1
027000        PERFORM BULLE-UNE-PASSE VARYING IND FROM 1 BY 1
027100                   UNTIL IND >= W-NB-VIVANTES
027200     END-IF
027300     .
027400
027500***********************************************************
027600* AJOUTE-SI-VIVANTE-PRIORITE - AJOUTE LA TOUR DE RANG IND  *
027700* A LA LISTE DE PRIORITE SI ELLE EST VIVANTE                *
027800***********************************************************
027900 AJOUTE-SI-VIVANTE-PRIORITE.
028000     IF W-EST-VIVANT(IND)
028100        ADD 1 TO IND2
028200        MOVE IND TO TGT-PRIORITY-ORDER(IND2)
028300     END-IF
028400     .
028500
028600***********************************************************
028700* BULLE-UNE-PASSE - UNE PASSE DU TRI A BULLES SUR LA LISTE  *
028800* DE PRIORITE, EN PROFONDEUR IND                             *
028900***********************************************************
029000 BULLE-UNE-PASSE.
029100     PERFORM COMPARE-UNE-PAIRE VARYING IND3 FROM 1 BY 1
029200                UNTIL IND3 > (W-NB-VIVANTES - IND)
029300     .
029400
029500***********************************************************
029600* COMPARE-UNE-PAIRE - ECHANGE LA PAIRE DE RANG IND3/IND3+1  *
029700* DE LA LISTE DE PRIORITE SI ELLE EST MAL ORDONNEE           *
029800***********************************************************
029900 COMPARE-UNE-PAIRE.
030000     IF W-EFFHP(TGT-PRIORITY-ORDER(IND3)) >
030100        W-EFFHP(TGT-PRIORITY-ORDER(IND3 + 1))
030200        MOVE TGT-PRIORITY-ORDER(IND3)   TO W-TEMP-IDX
030300        MOVE TGT-PRIORITY-ORDER(IND3 + 1)
030400                                         TO
030500             TGT-PRIORITY-ORDER(IND3)
030600        MOVE W-TEMP-IDX TO TGT-PRIORITY-ORDER(IND3 + 1)
030700     END-IF
030800     .
030900
031000***********************************************************
031100* TESTE-RENTABLE - ATTAQUE DE LA PLUS FAIBLE RENTABLE SSI  *
031200* RESSOURCES >= 20% DE SON HP EFFECTIF (COMPARAISON EXACTE *
031300* PAR MULTIPLICATION PAR 5 POUR EVITER TOUTE ZONE DECIMALE)*
031400***********************************************************
031500 TESTE-RENTABLE.
031600     IF TGT-WEAKEST-IDX NOT = 0
031700        COMPUTE W-SEUIL-5X = TGT-OUR-RESOURCES * W-SEUIL-MULTIPLICATEUR
031800        IF W-SEUIL-5X >= W-EFFHP(TGT-WEAKEST-IDX)
031900           MOVE 'O' TO TGT-WORTHWHILE-FLAG
032000        END-IF
032100     END-IF
032200     .
032300* FIN DU SOUS-PROGRAMME KWTTGT8
032400 END PROGRAM KWTTGT8.
