000100******************************************************************
000200*    XKWGST  -  GABARIT DE L'ARTICLE ETAT DE JEU (GAME-STATE)   *
000300*    A COPIER AVEC REPLACING 'X' PAR LE PREFIXE DE L'APPELANT.  *
000400*    UN ARTICLE PAR DECISION DE TOUR. SEQUENTIEL, TRIE PAR      *
000500*    GAME-ID PUIS TURN. LONGUEUR FIXE : 115 CARACTERES.         *
000600*                                                                *
000700*    HISTORIQUE                                                 *
000800*    14/01/25 GFT KW-0001 CREATION POUR LE MOTEUR DE DECISION   *
000900*             DE TOUR KINGDOM WARS.                             *
001000*    22/01/25 GFT KW-0004 AJOUT DE LA TABLE DES TOURS ENNEMIES  *
001100*             (3 OCCURRENCES, INUTILISEES A ESPACE/ZERO).       *
001200******************************************************************
001300*    IDENTIFIANT DE PARTIE - CLE DE RUPTURE DE CONTROLE
001400    05  X-GAME-ID               PIC 9(6).
001500*    NUMERO DE TOUR DE JEU, >= 1
001600    05  X-TURN                  PIC 9(3).
001700*    'N' = DEMANDE DE NEGOCIATION   'C' = DEMANDE DE COMBAT
001800    05  X-PHASE-CODE            PIC X(1).
001900*    NOTRE TOUR (26 CARACTERES)
002000    05  X-PT-PLAYER-ID          PIC 9(4).
002100    05  X-PT-HP                 PIC S9(7).
002200    05  X-PT-ARMOR              PIC 9(7).
002300    05  X-PT-RESOURCES          PIC 9(7).
002400    05  X-PT-LEVEL              PIC 9(1).
002500*    NOMBRE DE TOURS ENNEMIES PRESENTES (0 A 3)
002600    05  X-ENEMY-COUNT           PIC 9(1).
002700*    TOURS ENNEMIES - OCCURRENCES INUTILISEES A ESPACE/ZERO
002800    05  X-ET-TABLE OCCURS 3 TIMES
002900                                INDEXED BY X-ET-IDX.
003000        10  X-ET-PLAYER-ID      PIC 9(4).
003100        10  X-ET-HP             PIC S9(7).
003200        10  X-ET-ARMOR          PIC 9(7).
003300        10  X-ET-RESOURCES      PIC 9(7).
003400        10  X-ET-LEVEL          PIC 9(1).
